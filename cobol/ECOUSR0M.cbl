000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900*===============================================================
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    ECOUSR0M.
001200 AUTHOR.        J. BRANDT.
001300 INSTALLATION.  WSOFT ANWENDUNGSENTWICKLUNG.
001400 DATE-WRITTEN.  1993-02-08.
001500 DATE-COMPILED.
001600 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
001700*---------------------------------------------------------------
001800*   AENDERUNGSNACHWEIS
001900*   VERS.    DATUM      VON   KOMMENTAR
002000*   A.00.00  1993-02-08 jbr   Neuerstellung, Pruefregeln fuer
002100*                             Benutzeranmeldung (Auftrag ECO-9)
002200*   A.00.01  1993-02-15 jbr   Login (C200-LOGIN) ergaenzt
002300*   A.01.00  1993-06-30 jbr   Suchen/Aendern/Loeschen (C300/400/
002400*                             500) auf EK-BENUTZER-TABELLE
002500*   D.00.01  1999-02-02 kl    Y2K: TAL-D-JHJJ auf 4-stelliges Jahr
002600*                             umgestellt, Altersberechnung geprueft
002700*   F.00.00  2009-11-12 hlm   Pruefung E-Mail-Format ergaenzt
002800*                             (Auftrag SSFNEW-11)
002900*   G.00.00  2018-07-02 kl    Kommentare aufgeraeumt, an ECORUN0M
003000*                             G.00.00 Stand angeglichen
003100*---------------------------------------------------------------
003200*   Programmbeschreibung
003300*   ---------------------
003400*   Prueft und verarbeitet die Transaktionen der Benutzerkartei
003500*   (REG=Registrierung, LOG=Anmeldung, FND=Suchen, UPD=Aendern,
003600*   DEL=Loeschen).  Die Benutzertabelle EK-BENUTZER-TABELLE wird
003700*   nicht selbst gelesen/geschrieben - sie ist COMMON-Speicher
003800*   (IS EXTERNAL), den das Rufprogramm ECOUSR0O aus der Kartei
003900*   USERF laedt und nach Abschluss aller Transaktionen wieder in
004000*   USERF2 zurueckschreibt.
004100*===============================================================
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS NAMEN-ZEICHEN IS
004600         "A" THRU "Z" "a" THRU "z" " "
004700         "Ñ" "ñ" "Á" "É" "Í" "Ó" "Ú" "á" "é" "í" "ó" "ú"
004800     CLASS ALPHA-ZEICHEN IS "A" THRU "Z" "a" THRU "z"
004900     CLASS LOKAL-ZEICHEN IS
005000         "A" THRU "Z" "a" THRU "z" "0" THRU "9" "+" "_" "." "-"
005100     CLASS DOMAIN-ZEICHEN IS
005200         "A" THRU "Z" "a" THRU "z" "0" THRU "9" "." "-".
005300*
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600 01  COMP-FELDER.
005700     05  C4-I1                   PIC S9(04) COMP.
005800     05  C4-I2                   PIC S9(04) COMP.
005900     05  C4-LEN                  PIC S9(04) COMP.
006000     05  C4-ALTER                PIC S9(04) COMP.
006100     05  C4-DUMMY                PIC S9(04) COMP.
006200     05  C4-AT-POS               PIC S9(04) COMP.
006300     05  C4-DOT-POS              PIC S9(04) COMP.
006400     05  C4-TLD-LEN              PIC S9(04) COMP.
006500     05  FILLER                  PIC X(04).
006600*
006700 01  COMP18-FELDER.
006800     05  C18-HASH                PIC S9(18) COMP.
006900     05  FILLER                  PIC X(04).
007000*
007100 01  DISPLAY-FELDER.
007200     05  D-NUM4                  PIC -9(04).
007300     05  D-HASH-TEXT             PIC 9(18).
007400     05  FILLER                  PIC X(04).
007500*
007600 01  KONSTANTE-FELDER.
007700     05  K-MODUL                 PIC X(08) VALUE "ECOUSR0M".
007800     05  K-COMPILED              PIC X(10) VALUE "2018-07-02".
007900     05  K-HASH-MOD              PIC S9(09) COMP
008000                                 VALUE 999999937.
008100     05  K-MINDESTALTER          PIC S9(04) COMP VALUE 18.
008200     05  FILLER                  PIC X(04).
008300*
008400 01  SCHALTER.
008500     05  PRG-STATUS              PIC 9(01).
008600         88  PRG-OK              VALUE 0.
008700         88  PRG-ABBRUCH         VALUE 9.
008800     05  VAL-STATUS              PIC X(01).
008900         88  VAL-OK              VALUE "J".
009000         88  VAL-FEHLER          VALUE "N".
009100     05  HK-GEFUNDEN             PIC X(01).
009200         88  HK-IST-GEFUNDEN     VALUE "J".
009300     05  FILLER                  PIC X(04).
009400*
009500*    Sammelnachricht der zuletzt gepruefte Regel - wird bei
009600*    Fehlschlag unveraendert nach LINK-MESSAGE uebernommen.
009700 01  VALIDIERUNG-FELDER.
009800     05  VAL-MESSAGE             PIC X(60).
009900     05  FILLER                  PIC X(04).
010000*
010100*    Arbeitsfelder fuer die Alters-, Email- und Passwortpruefung.
010200 01  WORK-FELDER.
010300     05  W-ID-NUM                PIC 9(10).
010400     05  W-NAME-LEN              PIC S9(04) COMP.
010500     05  W-GEB-TT                PIC 9(02).
010600     05  W-GEB-MM                PIC 9(02).
010700     05  W-GEB-JJJJ              PIC 9(04).
010800     05  W-HEUTE-TT              PIC 9(02).
010900     05  W-HEUTE-MM              PIC 9(02).
011000     05  W-HEUTE-JJJJ            PIC 9(04).
011100     05  W-EMAIL-UPPER           PIC X(50).
011200     05  W-STORED-UPPER          PIC X(50).
011300     05  W-LOCAL-PART            PIC X(50).
011400     05  W-DOMAIN-PART           PIC X(50).
011500     05  W-TLD-PART              PIC X(50).
011600     05  W-HAT-BUCHSTABE         PIC X(01).
011700         88  W-BUCHSTABE-DA      VALUE "J".
011800     05  W-HAT-ZIFFER            PIC X(01).
011900         88  W-ZIFFER-DA         VALUE "J".
012000     05  W-DOM-LEN               PIC S9(04) COMP.
012100     05  FILLER                  PIC X(04).
012200*
012300*    Digest-Alphabet - Gewicht eines Zeichens ist seine Position
012400*    in dieser Zeichenkette (siehe D720-GEWICHT-SUCHEN).
012500 01  HASH-ALPHABET-TEXT.
012600     05  FILLER                  PIC X(66) VALUE
012700         "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz01234567
012800-    "89.@-_".
012900     05  FILLER                  PIC X(04) VALUE SPACES.
013000 01  HASH-ALPHABET-TABELLE REDEFINES HASH-ALPHABET-TEXT.
013100     05  HA-ZEICHEN OCCURS 66 TIMES
013200                             INDEXED BY HA-IDX  PIC X(01).
013300     05  FILLER                  PIC X(04).
013400 01  HK-FELDER.
013500     05  HK-ZEICHEN              PIC X(01).
013600     05  HK-GEWICHT              PIC S9(04) COMP.
013700     05  FILLER                  PIC X(04).
013800*
013900*    Uhrzeit/Datumfelder (ENTER TAL "TIME" - drittes REDEFINES-
014000*    Paar dieses Programms, liefert das heutige Datum).
014100 01  TAL-TIME.
014200     05  TAL-CPU                 PIC S9(04) COMP.
014300     05  TAL-PIN                 PIC S9(04) COMP.
014400     05  TAL-JHJJ                PIC 9(04).
014500     05  TAL-MM                  PIC 9(02).
014600     05  TAL-TT                  PIC 9(02).
014700     05  TAL-STD                 PIC 9(02).
014800     05  TAL-MIN                 PIC 9(02).
014900     05  TAL-SEK                 PIC 9(02).
015000     05  TAL-HSEK                PIC 9(02).
015100 01  TAL-TIME-D.
015200     05  TAL-JHJJ                PIC 9(04).
015300     05  TAL-MM                  PIC 9(02).
015400     05  TAL-TT                  PIC 9(02).
015500     05  TAL-STD                 PIC 9(02).
015600     05  TAL-MIN                 PIC 9(02).
015700     05  TAL-SEK                 PIC 9(02).
015800     05  FILLER                  PIC X(04).
015900 01  TAL-TIME-N REDEFINES TAL-TIME-D.
016000     05  TAL-N-DATUM             PIC X(08).
016100     05  TAL-N-UHRZEIT           PIC X(06).
016200     05  FILLER                  PIC X(04).
016300*
016400*    Benutzertabelle - COMMON-Speicher mit ECOUSR0O (kein COPY-
016500*    Baustein in dieser Anwendungsgruppe; beide Seiten muessen
016600*    Feldbild und Reihenfolge stets gemeinsam pflegen).
016700 01  EK-BENUTZER-ANZAHL IS EXTERNAL PIC S9(04) COMP.
016800 01  EK-BENUTZER-TABELLE IS EXTERNAL.
016900     05  EK-BENUTZER-EINTRAG
017000             OCCURS 1 TO 500 TIMES DEPENDING ON EK-BENUTZER-ANZAHL
017100             INDEXED BY EK-IDX.
017200         10  EK-USR-ID           PIC 9(10).
017300         10  EK-USR-NAME         PIC X(40).
017400         10  EK-USR-GEB-DATUM    PIC X(10).
017500         10  EK-USR-GESCHLECHT   PIC X(10).
017600         10  EK-USR-HASH         PIC X(64).
017700         10  EK-USR-EMAIL        PIC X(50).
017800         10  EK-USR-GELOESCHT    PIC X(01).
017900             88  EK-USR-IST-GELOESCHT VALUE "J".
018000         10  FILLER              PIC X(05).
018100*
018200 LINKAGE SECTION.
018300*
018400*    Uebergabe von ECOUSR0O - Feldbild dort massgebend, siehe
018500*    dessen LINK-REC (ACHTUNG: beide Seiten stets gemeinsam
018600*    aendern, es gibt hierfuer keinen COPY-Baustein).
018700 01  LINK-REC.
018800     05  LINK-HDR.
018900         10  LINK-CMD            PIC X(03).
019000*            "REG"=Registrieren "LOG"=Anmelden "FND"=Suchen
019100*            "UPD"=Aendern      "DEL"=Loeschen
019200         10  LINK-RC             PIC S9(04) COMP.
019300*            0    = OK
019400*            9999 = Programmabbruch - Hauptprogramm muss reagieren
019500     05  LINK-TRANS.
019600         10  LINK-ID             PIC X(10).
019700         10  LINK-NAME           PIC X(40).
019800         10  LINK-GEB-DATUM      PIC X(10).
019900         10  LINK-GESCHLECHT     PIC X(10).
020000         10  LINK-PASSWORT       PIC X(30).
020100         10  LINK-PASSWORT-BEST  PIC X(30).
020200         10  LINK-EMAIL          PIC X(50).
020300         10  LINK-SUCH-ART       PIC X(01).
020400*            "I" = Suche nach LINK-ID, "E" = Suche nach LINK-EMAIL
020500     05  LINK-ERGEBNIS.
020600         10  LINK-STATUS         PIC X(07).
020700*            "SUCCESS" oder "REJECT "
020800         10  LINK-MESSAGE        PIC X(60).
020900         10  LINK-GEF-ID         PIC 9(10).
021000         10  LINK-GEF-NAME       PIC X(40).
021100         10  LINK-GEF-GEB-DATUM  PIC X(10).
021200         10  LINK-GEF-GESCHLECHT PIC X(10).
021300         10  LINK-GEF-EMAIL      PIC X(50).
021400     05  FILLER                  PIC X(10).
021500*
021600 PROCEDURE DIVISION USING LINK-REC.
021700*
021800 A100-STEUERUNG SECTION.
021900 A100-00.
022000     MOVE ZERO   TO LINK-RC.
022100     MOVE SPACES TO LINK-STATUS LINK-MESSAGE.
022200     SET PRG-OK TO TRUE.
022300     EVALUATE LINK-CMD
022400         WHEN "REG"  PERFORM C100-REGISTER
022500         WHEN "LOG"  PERFORM C200-LOGIN
022600         WHEN "FND"  PERFORM C300-FIND
022700         WHEN "UPD"  PERFORM C400-UPDATE
022800         WHEN "DEL"  PERFORM C500-DELETE
022900         WHEN OTHER
023000             PERFORM Z002-PROGERR
023100             MOVE "REJECT " TO LINK-STATUS
023200             MOVE "Unbekanntes Kommando" TO LINK-MESSAGE
023300     END-EVALUATE.
023400     IF PRG-ABBRUCH
023500         MOVE 9999 TO LINK-RC
023600     END-IF.
023700     EXIT PROGRAM.
023800 A100-99.
023900     EXIT.
024000*
024100*    Registrierung - Regeln 1 bis 8 der Reihe nach, Abbruch bei
024200*    der ersten verletzten Regel (BUSINESS RULES U5).
024300 C100-REGISTER SECTION.
024400 C100-00.
024500     PERFORM D100-PRUEFE-ID.
024600     IF VAL-FEHLER
024700         GO TO C100-REJECT
024800     END-IF.
024900     PERFORM D110-PRUEFE-ID-EINMALIG.
025000     IF VAL-FEHLER
025100         GO TO C100-REJECT
025200     END-IF.
025300     PERFORM D120-PRUEFE-NAME.
025400     IF VAL-FEHLER
025500         GO TO C100-REJECT
025600     END-IF.
025700     PERFORM D130-PRUEFE-ALTER.
025800     IF VAL-FEHLER
025900         GO TO C100-REJECT
026000     END-IF.
026100     PERFORM D140-PRUEFE-EMAIL-FORMAT.
026200     IF VAL-FEHLER
026300         GO TO C100-REJECT
026400     END-IF.
026500     PERFORM D150-PRUEFE-EMAIL-EINMALIG.
026600     IF VAL-FEHLER
026700         GO TO C100-REJECT
026800     END-IF.
026900     PERFORM D160-PRUEFE-PASSWORT.
027000     IF VAL-FEHLER
027100         GO TO C100-REJECT
027200     END-IF.
027300     PERFORM D170-PRUEFE-BESTAETIGUNG.
027400     IF VAL-FEHLER
027500         GO TO C100-REJECT
027600     END-IF.
027700     PERFORM D700-DIGEST-PASSWORT.
027800     ADD 1 TO EK-BENUTZER-ANZAHL.
027900     SET EK-IDX TO EK-BENUTZER-ANZAHL.
028000     MOVE W-ID-NUM         TO EK-USR-ID(EK-IDX).
028100     MOVE LINK-NAME        TO EK-USR-NAME(EK-IDX).
028200     MOVE LINK-GEB-DATUM   TO EK-USR-GEB-DATUM(EK-IDX).
028300     MOVE LINK-GESCHLECHT  TO EK-USR-GESCHLECHT(EK-IDX).
028400     MOVE D-HASH-TEXT      TO EK-USR-HASH(EK-IDX).
028500     MOVE LINK-EMAIL       TO EK-USR-EMAIL(EK-IDX).
028600     MOVE "N"              TO EK-USR-GELOESCHT(EK-IDX).
028700     MOVE "SUCCESS" TO LINK-STATUS.
028800     GO TO C100-99.
028900 C100-REJECT.
029000     MOVE "REJECT " TO LINK-STATUS.
029100     MOVE VAL-MESSAGE TO LINK-MESSAGE.
029200 C100-99.
029300     EXIT.
029400*
029500*    Anmeldung - Digest des uebergebenen Kennworts muss exakt
029600*    dem gespeicherten Hash entsprechen.
029700 C200-LOGIN SECTION.
029800 C200-00.
029900     MOVE LINK-ID TO W-ID-NUM.
030000     PERFORM H100-SUCHE-ID.
030100     IF NOT HK-IST-GEFUNDEN
030200         MOVE "REJECT " TO LINK-STATUS
030300         MOVE "Invalid credentials" TO LINK-MESSAGE
030400         GO TO C200-99
030500     END-IF.
030600     PERFORM D700-DIGEST-PASSWORT.
030700     IF D-HASH-TEXT = EK-USR-HASH(EK-IDX)
030800         MOVE "SUCCESS" TO LINK-STATUS
030900         MOVE EK-USR-ID(EK-IDX)          TO LINK-GEF-ID
031000         MOVE EK-USR-NAME(EK-IDX)        TO LINK-GEF-NAME
031100         MOVE EK-USR-GEB-DATUM(EK-IDX)   TO LINK-GEF-GEB-DATUM
031200         MOVE EK-USR-GESCHLECHT(EK-IDX)  TO LINK-GEF-GESCHLECHT
031300         MOVE EK-USR-EMAIL(EK-IDX)       TO LINK-GEF-EMAIL
031400     ELSE
031500         MOVE "REJECT " TO LINK-STATUS
031600         MOVE "Invalid credentials" TO LINK-MESSAGE
031700     END-IF.
031800 C200-99.
031900     EXIT.
032000*
032100*    Suchen - nach ID oder nach E-Mail (Gross-/Kleinschreibung
032200*    unerheblich), gesteuert ueber LINK-SUCH-ART.
032300 C300-FIND SECTION.
032400 C300-00.
032500     IF LINK-SUCH-ART = "E"
032600         PERFORM H200-SUCHE-EMAIL
032700     ELSE
032800         MOVE LINK-ID TO W-ID-NUM
032900         PERFORM H100-SUCHE-ID
033000     END-IF.
033100     IF HK-IST-GEFUNDEN
033200         MOVE "SUCCESS" TO LINK-STATUS
033300         MOVE EK-USR-ID(EK-IDX)          TO LINK-GEF-ID
033400         MOVE EK-USR-NAME(EK-IDX)        TO LINK-GEF-NAME
033500         MOVE EK-USR-GEB-DATUM(EK-IDX)   TO LINK-GEF-GEB-DATUM
033600         MOVE EK-USR-GESCHLECHT(EK-IDX)  TO LINK-GEF-GESCHLECHT
033700         MOVE EK-USR-EMAIL(EK-IDX)       TO LINK-GEF-EMAIL
033800     ELSE
033900         MOVE "REJECT " TO LINK-STATUS
034000         MOVE "User not found" TO LINK-MESSAGE
034100     END-IF.
034200 C300-99.
034300     EXIT.
034400*
034500*    Aendern - ueberschreibt Name/Geburtsdatum/Geschlecht/Email
034600*    des per LINK-ID gefundenen Satzes; Kennwort bleibt.
034700 C400-UPDATE SECTION.
034800 C400-00.
034900     MOVE LINK-ID TO W-ID-NUM.
035000     PERFORM H100-SUCHE-ID.
035100     IF NOT HK-IST-GEFUNDEN
035200         MOVE "REJECT " TO LINK-STATUS
035300         MOVE "User not found" TO LINK-MESSAGE
035400         GO TO C400-99
035500     END-IF.
035600     MOVE LINK-NAME       TO EK-USR-NAME(EK-IDX).
035700     MOVE LINK-GEB-DATUM  TO EK-USR-GEB-DATUM(EK-IDX).
035800     MOVE LINK-GESCHLECHT TO EK-USR-GESCHLECHT(EK-IDX).
035900     MOVE LINK-EMAIL      TO EK-USR-EMAIL(EK-IDX).
036000     MOVE "SUCCESS" TO LINK-STATUS.
036100 C400-99.
036200     EXIT.
036300*
036400*    Loeschen - logisch (EK-USR-GELOESCHT), Satz bleibt in der
036500*    Tabelle stehen und wird beim Zurueckschreiben ausgelassen.
036600 C500-DELETE SECTION.
036700 C500-00.
036800     MOVE LINK-ID TO W-ID-NUM.
036900     PERFORM H100-SUCHE-ID.
037000     IF NOT HK-IST-GEFUNDEN
037100         MOVE "REJECT " TO LINK-STATUS
037200         MOVE "User not found" TO LINK-MESSAGE
037300         GO TO C500-99
037400     END-IF.
037500     MOVE "J" TO EK-USR-GELOESCHT(EK-IDX).
037600     MOVE "SUCCESS" TO LINK-STATUS.
037700 C500-99.
037800     EXIT.
037900*
038000*    Regel 1 - ID nicht blank, numerisch, groesser 0.
038100 D100-PRUEFE-ID SECTION.
038200 D100-00.
038300     SET VAL-OK TO TRUE.
038400     IF LINK-ID = SPACES OR LINK-ID NOT NUMERIC
038500         SET VAL-FEHLER TO TRUE
038600         MOVE "Invalid ID Number format" TO VAL-MESSAGE
038700     ELSE
038800         MOVE LINK-ID TO W-ID-NUM
038900         IF W-ID-NUM = ZERO
039000             SET VAL-FEHLER TO TRUE
039100             MOVE "Invalid ID Number format" TO VAL-MESSAGE
039200         END-IF
039300     END-IF.
039400 D100-99.
039500     EXIT.
039600*
039700*    Regel 2 - ID noch nicht in der Kartei vorhanden.
039800 D110-PRUEFE-ID-EINMALIG SECTION.
039900 D110-00.
040000     SET VAL-OK TO TRUE.
040100     PERFORM H100-SUCHE-ID.
040200     IF HK-IST-GEFUNDEN
040300         SET VAL-FEHLER TO TRUE
040400         MOVE "ID Number already registered" TO VAL-MESSAGE
040500     END-IF.
040600 D110-99.
040700     EXIT.
040800*
040900*    Regel 3 - Name mind. 2 Zeichen (ohne Randleerzeichen), nur
041000*    Buchstaben (inkl. Vokale mit Akzent und Enye) und Leerzeichen.
041100 D120-PRUEFE-NAME SECTION.
041200 D120-00.
041300     SET VAL-OK TO TRUE.
041400     MOVE ZERO TO W-NAME-LEN.
041500     PERFORM D121-BLANK-RUECKWAERTS
041600         VARYING C4-I1 FROM 40 BY -1 UNTIL C4-I1 < 1
041700                 OR LINK-NAME(C4-I1:1) NOT = SPACE.
041800     MOVE C4-I1 TO W-NAME-LEN.
041900     IF W-NAME-LEN < 2 OR LINK-NAME NOT NAMEN-ZEICHEN
042000         SET VAL-FEHLER TO TRUE
042100         MOVE
042200         "Invalid name. Must be at least 2 characters and only letters"
042300             TO VAL-MESSAGE
042400     END-IF.
042500 D120-99.
042600     EXIT.
042700*
042800*    Hilfsabschnitt zu D120 - wird nur ueber die VARYING-Klausel
042900*    angesprungen, enthaelt keine eigene Anweisung.
043000 D121-BLANK-RUECKWAERTS SECTION.
043100 D121-00.
043200     CONTINUE.
043300 D121-99.
043400     EXIT.
043500*
043600*    Regel 4 - Alter (aus Geburtsdatum TT/MM/JJJJ) mindestens 18
043700*    volle Jahre, bezogen auf das heutige Datum.
043800 D130-PRUEFE-ALTER SECTION.
043900 D130-00.
044000     SET VAL-OK TO TRUE.
044100     PERFORM U200-TIMESTAMP.
044200     MOVE TAL-TT   OF TAL-TIME-D TO W-HEUTE-TT.
044300     MOVE TAL-MM   OF TAL-TIME-D TO W-HEUTE-MM.
044400     MOVE TAL-JHJJ OF TAL-TIME-D TO W-HEUTE-JJJJ.
044500     UNSTRING LINK-GEB-DATUM DELIMITED BY "/"
044600         INTO W-GEB-TT, W-GEB-MM, W-GEB-JJJJ.
044700     COMPUTE C4-ALTER = W-HEUTE-JJJJ - W-GEB-JJJJ.
044800     IF W-HEUTE-MM < W-GEB-MM
044900         SUBTRACT 1 FROM C4-ALTER
045000     ELSE
045100         IF W-HEUTE-MM = W-GEB-MM AND W-HEUTE-TT < W-GEB-TT
045200             SUBTRACT 1 FROM C4-ALTER
045300         END-IF
045400     END-IF.
045500     IF C4-ALTER < K-MINDESTALTER
045600         SET VAL-FEHLER TO TRUE
045700         MOVE "You must be at least 18 years old to register"
045800             TO VAL-MESSAGE
045900     END-IF.
046000 D130-99.
046100     EXIT.
046200*
046300*    Regel 5 - Email-Format lokal@domain.tld.
046400 D140-PRUEFE-EMAIL-FORMAT SECTION.
046500 D140-00.
046600     SET VAL-OK TO TRUE.
046700     MOVE SPACES TO W-LOCAL-PART W-DOMAIN-PART W-TLD-PART.
046800     MOVE ZERO   TO C4-AT-POS C4-DOT-POS.
046900     PERFORM D141-SUCHE-AT
047000         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 50
047100                 OR LINK-EMAIL(C4-I1:1) = "@".
047200     IF C4-I1 > 50
047300         SET VAL-FEHLER TO TRUE
047400         MOVE "Invalid email format" TO VAL-MESSAGE
047500         GO TO D140-99
047600     END-IF.
047700     MOVE C4-I1 TO C4-AT-POS.
047800     IF C4-AT-POS < 2
047900         SET VAL-FEHLER TO TRUE
048000         MOVE "Invalid email format" TO VAL-MESSAGE
048100         GO TO D140-99
048200     END-IF.
048300     MOVE LINK-EMAIL(1:C4-AT-POS - 1) TO W-LOCAL-PART.
048400     COMPUTE C4-LEN = 50 - C4-AT-POS.
048500     IF C4-LEN < 1
048600         SET VAL-FEHLER TO TRUE
048700         MOVE "Invalid email format" TO VAL-MESSAGE
048800         GO TO D140-99
048900     END-IF.
049000     MOVE LINK-EMAIL(C4-AT-POS + 1:C4-LEN) TO W-DOMAIN-PART.
049100     IF NOT (W-LOCAL-PART(1:C4-AT-POS - 1) LOKAL-ZEICHEN)
049200         SET VAL-FEHLER TO TRUE
049300         MOVE "Invalid email format" TO VAL-MESSAGE
049400         GO TO D140-99
049500     END-IF.
049600*        Randleerzeichen der Domain (Feld ist rechtsbuendig mit
049700*        Blank aufgefuellt) abschneiden, bevor der letzte Punkt
049800*        gesucht wird - sonst wuerde die TLD-Pruefung stets an
049900*        den Fuellzeichen scheitern.
050000     PERFORM D121-BLANK-RUECKWAERTS
050100         VARYING C4-I2 FROM 50 BY -1 UNTIL C4-I2 < 1
050200                 OR W-DOMAIN-PART(C4-I2:1) NOT = SPACE.
050300     MOVE C4-I2 TO W-DOM-LEN.
050400     IF W-DOM-LEN < 1
050500         SET VAL-FEHLER TO TRUE
050600         MOVE "Invalid email format" TO VAL-MESSAGE
050700         GO TO D140-99
050800     END-IF.
050900     PERFORM D142-SUCHE-PUNKT
051000         VARYING C4-I1 FROM W-DOM-LEN BY -1 UNTIL C4-I1 < 1
051100                 OR W-DOMAIN-PART(C4-I1:1) = ".".
051200     IF C4-I1 < 1
051300         SET VAL-FEHLER TO TRUE
051400         MOVE "Invalid email format" TO VAL-MESSAGE
051500         GO TO D140-99
051600     END-IF.
051700     MOVE C4-I1 TO C4-DOT-POS.
051800     COMPUTE C4-TLD-LEN = W-DOM-LEN - C4-DOT-POS.
051900     IF C4-DOT-POS < 2 OR C4-TLD-LEN < 2
052000         SET VAL-FEHLER TO TRUE
052100         MOVE "Invalid email format" TO VAL-MESSAGE
052200         GO TO D140-99
052300     END-IF.
052400     MOVE W-DOMAIN-PART(C4-DOT-POS + 1:C4-TLD-LEN) TO W-TLD-PART.
052500     IF NOT (W-DOMAIN-PART(1:C4-DOT-POS - 1) DOMAIN-ZEICHEN)
052600         SET VAL-FEHLER TO TRUE
052700         MOVE "Invalid email format" TO VAL-MESSAGE
052800         GO TO D140-99
052900     END-IF.
053000     IF NOT (W-TLD-PART(1:C4-TLD-LEN) ALPHA-ZEICHEN)
053100         SET VAL-FEHLER TO TRUE
053200         MOVE "Invalid email format" TO VAL-MESSAGE
053300     END-IF.
053400 D140-99.
053500     EXIT.
053600*
053700*    Hilfsabschnitte zu D140 - jeweils nur ueber die VARYING-
053800*    Klausel des Aufrufers angesprungen.
053900 D141-SUCHE-AT SECTION.
054000 D141-00.
054100     CONTINUE.
054200 D141-99.
054300     EXIT.
054400*
054500 D142-SUCHE-PUNKT SECTION.
054600 D142-00.
054700     CONTINUE.
054800 D142-99.
054900     EXIT.
055000*
055100*    Regel 6 - Email noch nicht vergeben (ohne Gross-/Klein-
055200*    schreibung zu beachten).
055300 D150-PRUEFE-EMAIL-EINMALIG SECTION.
055400 D150-00.
055500     SET VAL-OK TO TRUE.
055600     PERFORM H200-SUCHE-EMAIL.
055700     IF HK-IST-GEFUNDEN
055800         SET VAL-FEHLER TO TRUE
055900         MOVE "Email already registered" TO VAL-MESSAGE
056000     END-IF.
056100 D150-99.
056200     EXIT.
056300*
056400*    Regel 7 - Kennwort mind. 6 Zeichen, mind. ein Buchstabe,
056500*    mind. eine Ziffer (spanische Fehlertexte It. Vorgabe).
056600 D160-PRUEFE-PASSWORT SECTION.
056700 D160-00.
056800     SET VAL-OK TO TRUE.
056900     IF LINK-PASSWORT = SPACES
057000         SET VAL-FEHLER TO TRUE
057100         MOVE "La contraseña no puede estar vacía" TO VAL-MESSAGE
057200         GO TO D160-99
057300     END-IF.
057400     PERFORM D121-BLANK-RUECKWAERTS
057500         VARYING C4-I1 FROM 30 BY -1 UNTIL C4-I1 < 1
057600                 OR LINK-PASSWORT(C4-I1:1) NOT = SPACE.
057700     IF C4-I1 < 6
057800         SET VAL-FEHLER TO TRUE
057900         MOVE "La contraseña debe tener al menos 6 caracteres"
058000             TO VAL-MESSAGE
058100         GO TO D160-99
058200     END-IF.
058300     MOVE "N" TO W-HAT-BUCHSTABE W-HAT-ZIFFER.
058400     PERFORM D161-PASSWORT-ZEICHEN
058500         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > C4-I1.
058600     IF NOT W-BUCHSTABE-DA
058700         SET VAL-FEHLER TO TRUE
058800         MOVE "La contraseña debe contener al menos una letra"
058900             TO VAL-MESSAGE
059000         GO TO D160-99
059100     END-IF.
059200     IF NOT W-ZIFFER-DA
059300         SET VAL-FEHLER TO TRUE
059400         MOVE "La contraseña debe contener al menos un número"
059500             TO VAL-MESSAGE
059600     END-IF.
059700 D160-99.
059800     EXIT.
059900*
060000 D161-PASSWORT-ZEICHEN SECTION.
060100 D161-00.
060200     IF LINK-PASSWORT(C4-I2:1) ALPHA-ZEICHEN
060300         MOVE "J" TO W-HAT-BUCHSTABE
060400     END-IF.
060500     IF LINK-PASSWORT(C4-I2:1) >= "0" AND
060600        LINK-PASSWORT(C4-I2:1) <= "9"
060700         MOVE "J" TO W-HAT-ZIFFER
060800     END-IF.
060900 D161-99.
061000     EXIT.
061100*
061200*    Regel 8 - Kennwort und Bestaetigung identisch.
061300 D170-PRUEFE-BESTAETIGUNG SECTION.
061400 D170-00.
061500     SET VAL-OK TO TRUE.
061600     IF LINK-PASSWORT NOT = LINK-PASSWORT-BEST
061700         SET VAL-FEHLER TO TRUE
061800         MOVE "Passwords do not match" TO VAL-MESSAGE
061900     END-IF.
062000 D170-99.
062100     EXIT.
062200*
062300*    Digest - Polynom-Hash (Basis 31, Modulo K-HASH-MOD) ueber
062400*    das Klartextkennwort; kein Klartext wird gespeichert.
062500 D700-DIGEST-PASSWORT SECTION.
062600 D700-00.
062700     MOVE ZERO TO C18-HASH.
062800     PERFORM D710-DIGEST-ZEICHEN
062900         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 30.
063000     MOVE C18-HASH TO D-HASH-TEXT.
063100 D700-99.
063200     EXIT.
063300*
063400 D710-DIGEST-ZEICHEN SECTION.
063500 D710-00.
063600     MOVE LINK-PASSWORT(C4-I1:1) TO HK-ZEICHEN.
063700     PERFORM D720-GEWICHT-SUCHEN.
063800     COMPUTE C18-HASH = (C18-HASH * 31) + HK-GEWICHT.
063900     DIVIDE C18-HASH BY K-HASH-MOD
064000            GIVING C4-DUMMY REMAINDER C18-HASH.
064100 D710-99.
064200     EXIT.
064300*
064400*    Gewicht eines Zeichens = seine Position im Digest-Alphabet,
064500*    1 wenn nicht darin enthalten (z.B. Leerzeichen-Auffuellung).
064600 D720-GEWICHT-SUCHEN SECTION.
064700 D720-00.
064800     MOVE 1 TO HK-GEWICHT.
064900     SET HA-IDX TO 1.
065000     SEARCH HA-ZEICHEN
065100         AT END
065200             CONTINUE
065300         WHEN HA-ZEICHEN(HA-IDX) = HK-ZEICHEN
065400             SET HK-GEWICHT TO HA-IDX
065500     END-SEARCH.
065600 D720-99.
065700     EXIT.
065800*
065900*    Sucht per ID in der Benutzertabelle (nicht geloeschte
066000*    Saetze); Ergebnis in HK-GEFUNDEN / EK-IDX.
066100 H100-SUCHE-ID SECTION.
066200 H100-00.
066300     MOVE "N" TO HK-GEFUNDEN.
066400     IF EK-BENUTZER-ANZAHL > ZERO
066500         SET EK-IDX TO 1
066600         SEARCH EK-BENUTZER-EINTRAG
066700             AT END
066800                 CONTINUE
066900             WHEN EK-USR-ID(EK-IDX) = W-ID-NUM
067000                  AND NOT EK-USR-IST-GELOESCHT(EK-IDX)
067100                 MOVE "J" TO HK-GEFUNDEN
067200         END-SEARCH
067300     END-IF.
067400 H100-99.
067500     EXIT.
067600*
067700*    Sucht per Email in der Benutzertabelle (Gross-/Klein-
067800*    schreibung unerheblich - Vergleich ueber Grossbuchstaben).
067900 H200-SUCHE-EMAIL SECTION.
068000 H200-00.
068100     MOVE "N" TO HK-GEFUNDEN.
068200     MOVE LINK-EMAIL TO W-EMAIL-UPPER.
068300     INSPECT W-EMAIL-UPPER
068400         CONVERTING "abcdefghijklmnopqrstuvwxyzñáéíóú"
068500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZÑÁÉÍÓÚ".
068600     IF EK-BENUTZER-ANZAHL > ZERO
068700         SET EK-IDX TO 1
068800         PERFORM H210-EMAIL-VERGLEICH
068900             VARYING EK-IDX FROM 1 BY 1
069000             UNTIL EK-IDX > EK-BENUTZER-ANZAHL
069100                   OR HK-IST-GEFUNDEN
069200     END-IF.
069300 H200-99.
069400     EXIT.
069500*
069600 H210-EMAIL-VERGLEICH SECTION.
069700 H210-00.
069800     MOVE EK-USR-EMAIL(EK-IDX) TO W-STORED-UPPER.
069900     INSPECT W-STORED-UPPER
070000         CONVERTING "abcdefghijklmnopqrstuvwxyzñáéíóú"
070100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZÑÁÉÍÓÚ".
070200     IF W-STORED-UPPER = W-EMAIL-UPPER
070300        AND NOT EK-USR-IST-GELOESCHT(EK-IDX)
070400         MOVE "J" TO HK-GEFUNDEN
070500     END-IF.
070600 H210-99.
070700     EXIT.
070800*
070900 U200-TIMESTAMP SECTION.
071000 U200-00.
071100     ENTER TAL "TIME" USING TAL-TIME.
071200     MOVE CORR TAL-TIME TO TAL-TIME-D.
071300 U200-99.
071400     EXIT.
071500*
071600 Z002-PROGERR SECTION.
071700 Z002-00.
071800     PERFORM U200-TIMESTAMP.
071900     DISPLAY K-MODUL " - PROGRAMMFEHLER - " LINK-CMD
072000             " AM " TAL-N-DATUM " UM " TAL-N-UHRZEIT.
072100     SET PRG-ABBRUCH TO TRUE.
072200 Z002-99.
072300     EXIT.
