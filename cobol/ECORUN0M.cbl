000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =TALLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800*===============================================================
000900*   PROGRAMM   : ECORUN0M
001000*   KURZBESCHREIBUNG:
001100*      Laufsteuerung fuer einen einzelnen Simulationslauf des
001200*      Beute/Raeuber-Oekosystems.  Initialisiert das Gitter durch
001300*      Aufruf von ECOSIM0M (FUNKTION "IN"), schreibt den
001400*      Konfigurationssatz (R3) und den Zustandssatz zur Runde 0
001500*      (R4), treibt anschliessend die Rundenschleife (FUNKTION
001600*      "TU" je Runde) bis MAX-TURNS erreicht oder Aussterben
001700*      eintritt, und schreibt zuletzt den Endzustandssatz (R5).
001800*      Wird sowohl vom Einzellauf-Treiber ECORUN0O als auch vom
001900*      Vergleichsanalyse-Treiber ECOANL0O gerufen.
002000*===============================================================
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.    ECORUN0M.
002300 AUTHOR.        H. MEIER.
002400 INSTALLATION.  WSOFT ANWENDUNGSENTWICKLUNG.
002500 DATE-WRITTEN.  1987-02-16.
002600 DATE-COMPILED.
002700 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
002800*---------------------------------------------------------------
002900*   AENDERUNGSNACHWEIS
003000*   VERS.    DATUM      VON   KOMMENTAR
003100*   A.00.00  1987-02-16 hlm   Neuerstellung, Laufsteuerung ECO
003200*   A.00.01  1987-03-02 hlm   CONFIGF/STATEF/FINALF Satzformate
003300*   A.00.02  1987-04-11 hlm   Rundenschleife auf PERFORM UNTIL
003400*                             umgestellt (vorher GO TO Schleife)
003500*   A.01.00  1988-09-19 kl    Caiman-Umschalter LINK-CAIMAN-SW
003600*                             ergaenzt, EK-CAIMAN-ACTIVE gesetzt
003700*   A.01.01  1988-09-20 kl    ACHTUNG: EK-TABELLEN EXTERNAL -
003800*                             wegen EXTERNAL auch Hauptprogramm
003900*                             ECORUN0O UND ECOANL0O anpassen!
004000*   A.02.00  1991-05-14 rmb   STATEF-Satz um ST-SIM-ID erweitert
004100*                             fuer Mehrfachlaeufe im Analysepgm
004200*   A.02.01  1991-05-15 rmb   ST-SIM-ID = SZENARIO_BENUTZER_ZEIT
004300*   A.03.00  1994-10-03 hlm   Abbruchpruefung nach jeder Runde,
004400*                             PRG-ABBRUCH bei RC ungleich 0 aus
004500*                             ECOSIM0M
004600*   B.00.00  1996-06-27 jbr   FINALF-Satz FN-RESULT Text ergaenzt
004700*   B.00.01  1996-06-28 jbr   D.WRITTEN und Timestamp Format auf
004800*                             JJJJ-MM-TT HH:MM:SS umgestellt
004900*   D.00.01  1999-01-22 kl    Y2K: TAL-JHJJ auf 4-stelliges Jahr
005000*                             umgestellt ECO0072, siehe ECOSIM0M
005100*   E.00.00  2003-08-05 rmb   Rueckgabe LINK-TOTAL-TURNS/-PREYS/
005200*                             -PREDS/-EXTINCT an Aufrufer ergaenzt
005300*                             (fuer ECOANL0O Aggregation)
005400*   E.00.01  2003-08-06 rmb   LINK-FINAL-CAIMANS/-EMPTY ergaenzt,
005500*                             wird fuer Belegungsgrad in ECOANL0O
005600*                             gebraucht - ACHTUNG: ECORUN0O UND
005700*                             ECOANL0O gleichzeitig anpassen!
005800*   F.00.00  2011-02-14 hlm   ANZEIGE-VERSION / SHOW-VERSION Zweig
005900*                             auf EXIT PROGRAM umgestellt (war
006000*                             faelschlich STOP RUN in Vorlage)
006100*   G.00.00  2018-06-22 kl    Kommentare aufgeraeumt, an ECOSIM0M
006200*                             G.00.03 Stand angeglichen
006300*---------------------------------------------------------------
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     SWITCH-15 IS ANZEIGE-VERSION ON STATUS IS SHOW-VERSION
006900     CLASS ALPHNUM IS "A" THRU "Z" "0" THRU "9" " ".
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT CONFIGF ASSIGN TO "CONFIGF"
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FILE-STATUS.
007500     SELECT STATEF  ASSIGN TO "STATEF"
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FILE-STATUS.
007800     SELECT FINALF  ASSIGN TO "FINALF"
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FILE-STATUS.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  CONFIGF
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 67 CHARACTERS.
008700 01  CONFIGF-SATZ.
008800     05  CFG-TIMESTAMP           PIC X(19).
008900     05  CFG-DELIM-1             PIC X(01).
009000     05  CFG-USERNAME            PIC X(20).
009100     05  CFG-DELIM-2             PIC X(01).
009200     05  CFG-SCENARIO            PIC X(13).
009300     05  CFG-DELIM-3             PIC X(01).
009400     05  CFG-MAX-TURNS           PIC 9(04).
009500     05  CFG-DELIM-4             PIC X(01).
009600     05  CFG-NUM-PREYS           PIC 9(03).
009700     05  CFG-DELIM-5             PIC X(01).
009800     05  CFG-NUM-PREDS           PIC 9(03).
009900*
010000 FD  STATEF
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 167 CHARACTERS.
010300 01  STATEF-SATZ.
010400     05  ST-SIM-ID               PIC X(40).
010500     05  ST-TURN                 PIC 9(04).
010600     05  ST-SCENARIO             PIC X(13).
010700     05  ST-PREYS                PIC 9(03).
010800     05  ST-PREDATORS            PIC 9(03).
010900     05  ST-EMPTY                PIC 9(03).
011000     05  ST-EXTINCT              PIC X(01).
011100     05  ST-MATRIX               PIC X(100).
011200 01  STATEF-ROH REDEFINES STATEF-SATZ
011300                             PIC X(167).
011400*
011500 FD  FINALF
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 81 CHARACTERS.
011800 01  FINALF-SATZ.
011900     05  FN-SIM-ID               PIC X(40).
012000     05  FN-TOTAL-TURNS          PIC 9(04).
012100     05  FN-PREYS                PIC 9(03).
012200     05  FN-PREDATORS            PIC 9(03).
012300     05  FN-EXTINCT              PIC X(01).
012400     05  FN-RESULT               PIC X(30).
012500*
012600 WORKING-STORAGE SECTION.
012700 01  COMP-FELDER.
012800     05  C4-ANZ                  PIC S9(04) COMP.
012900     05  C4-TURN                 PIC S9(04) COMP.
013000     05  C4-MAXTURN              PIC S9(04) COMP.
013100     05  C4-SEED                 PIC S9(09) COMP.
013200     05  FILLER                  PIC X(04).
013300*
013400 01  DISPLAY-FELDER.
013500     05  D-TURN                  PIC 9(04).
013600     05  D-PREYS                 PIC 9(03).
013700     05  D-PREDS                 PIC 9(03).
013800     05  D-EMPTY                 PIC 9(03).
013900     05  FILLER                  PIC X(04).
014000*
014100 01  KONSTANTE-FELDER.
014200     05  K-MODUL                 PIC X(08) VALUE "ECORUN0M".
014300     05  K-COMPILED              PIC X(10) VALUE "2018-06-22".
014400     05  K-FUNC-INIT             PIC X(02) VALUE "IN".
014500     05  K-FUNC-TURN             PIC X(02) VALUE "TU".
014600     05  FILLER                  PIC X(04).
014700*
014800 01  SCHALTER.
014900     05  FILE-STATUS             PIC X(02).
015000         88  FILE-OK             VALUE "00".
015100         88  FILE-EOF            VALUE "10".
015200     05  MSG-STATUS              PIC 9(01).
015300         88  MSG-OK              VALUE 0.
015400         88  MSG-EOF             VALUE 1.
015500     05  PRG-STATUS              PIC 9(01).
015600         88  PRG-OK              VALUE 0.
015700         88  PRG-NOK             VALUE 1.
015800         88  PRG-ENDE            VALUE 2.
015900         88  PRG-ABBRUCH         VALUE 9.
016000     05  LAUF-STATUS             PIC X(01).
016100         88  LAUF-WEITER         VALUE "W".
016200         88  LAUF-FERTIG         VALUE "F".
016300     05  FILLER                  PIC X(04).
016400*
016500 01  WORK-FELDER.
016600     05  W-DELIM                 PIC X(01) VALUE "|".
016700     05  W-DUMMY                 PIC X(01).
016800     05  FILLER                  PIC X(04).
016900*
017000 01  PARAMETER-FELDER.
017100     05  P-DUMMY                 PIC X(02).
017200     05  FILLER                  PIC X(04).
017300*
017400 01  TAL-TIME.
017500     05  TAL-CPU                 PIC S9(04) COMP.
017600     05  TAL-PIN                 PIC S9(04) COMP.
017700     05  TAL-JHJJ                PIC 9(04).
017800     05  TAL-MM                  PIC 9(02).
017900     05  TAL-TT                  PIC 9(02).
018000     05  TAL-STD                 PIC 9(02).
018100     05  TAL-MIN                 PIC 9(02).
018200     05  TAL-SEK                 PIC 9(02).
018300     05  TAL-HSEK                PIC 9(02).
018400*
018500 01  TAL-TIME-D.
018600     05  TAL-JHJJ                PIC 9(04).
018700     05  TAL-MM                  PIC 9(02).
018800     05  TAL-TT                  PIC 9(02).
018900     05  TAL-STD                 PIC 9(02).
019000     05  TAL-MIN                 PIC 9(02).
019100     05  TAL-SEK                 PIC 9(02).
019200*
019300 01  TAL-TIME-N REDEFINES TAL-TIME-D.
019400     05  TAL-N-DATUM             PIC 9(08).
019500     05  TAL-N-UHRZEIT           PIC 9(06).
019600*
019700 01  ZEITSTEMPEL-FELD.
019800     05  ZS-JHJJ                 PIC 9(04).
019900     05  ZS-BIND-1               PIC X(01) VALUE "-".
020000     05  ZS-MM                   PIC 9(02).
020100     05  ZS-BIND-2               PIC X(01) VALUE "-".
020200     05  ZS-TT                   PIC 9(02).
020300     05  ZS-LEER                 PIC X(01) VALUE " ".
020400     05  ZS-STD                  PIC 9(02).
020500     05  ZS-DOPP-1               PIC X(01) VALUE ":".
020600     05  ZS-MIN                  PIC 9(02).
020700     05  ZS-DOPP-2               PIC X(01) VALUE ":".
020800     05  ZS-SEK                  PIC 9(02).
020900*
021000 01  ZEITSTEMPEL-N REDEFINES ZEITSTEMPEL-FELD PIC X(19).
021100*
021200*    EK-GRID-TABLE / EK-ANIMAL-TABLE / EK-ANIMAL-COUNT /
021300*    EK-RANDOM-SEED / EK-CAIMAN-ACTIVE sind IS EXTERNAL und
021400*    MUESSEN mit den Deklarationen in ECOSIM0M byte-identisch
021500*    bleiben (siehe Aenderungsnachweis A.01.01).
021600 01  EK-GRID-TABLE IS EXTERNAL.
021700     05  EK-GRID-ROW OCCURS 10 TIMES.
021800         10  EK-GRID-CELL OCCURS 10 TIMES.
021900             15  EK-CELL-OCCUPIED    PIC X(01).
022000                 88  EK-CELL-EMPTY   VALUE "N".
022100                 88  EK-CELL-FULL    VALUE "Y".
022200             15  EK-CELL-ANIMAL-ID   PIC 9(04).
022300     05  FILLER                      PIC X(20).
022400*
022500 01  EK-ANIMAL-TABLE IS EXTERNAL.
022600     05  EK-ANIMAL-ENTRY OCCURS 500 TIMES.
022700         10  AN-TYPE                 PIC X(01).
022800         10  AN-ALIVE                PIC X(01).
022900         10  AN-ROW                  PIC 9(02).
023000         10  AN-COL                  PIC 9(02).
023100         10  AN-TURNS-NO-EAT         PIC 9(03).
023200         10  AN-TURNS-SURVIVED       PIC 9(03).
023300     05  FILLER                      PIC X(10).
023400*
023500 01  EK-ANIMAL-COUNT   IS EXTERNAL   PIC S9(04) COMP.
023600 01  EK-RANDOM-SEED    IS EXTERNAL   PIC S9(09) COMP.
023700 01  EK-CAIMAN-ACTIVE  IS EXTERNAL   PIC X(01).
023800     88  EK-CAIMAN-ON                VALUE "Y".
023900     88  EK-CAIMAN-OFF               VALUE "N".
024000*
024100*    LINK-REC an ECOSIM0M (siehe ECOSIM0M fuer Feldbild).
024200 01  SIM-LINK-REC.
024300     05  SIM-LINK-HDR.
024400         10  SIM-LINK-FUNCTION       PIC X(02).
024500         10  SIM-LINK-RC             PIC S9(04) COMP.
024600         10  FILLER                  PIC X(04).
024700     05  SIM-LINK-DATA.
024800         10  SIM-LINK-SCENARIO       PIC X(13).
024900         10  SIM-LINK-PREYS          PIC 9(03).
025000         10  SIM-LINK-PREDATORS      PIC 9(03).
025100         10  SIM-LINK-CAIMANS        PIC 9(03).
025200         10  SIM-LINK-EMPTY          PIC 9(03).
025300         10  SIM-LINK-EXTINCT        PIC X(01).
025400         10  SIM-LINK-MATRIX         PIC X(100).
025500         10  FILLER                  PIC X(08).
025600*
025700 LINKAGE SECTION.
025800 01  LINK-REC.
025900     05  LINK-HDR.
026000         10  LINK-RC                 PIC S9(04) COMP.
026100         10  FILLER                  PIC X(04).
026200     05  LINK-DATA.
026300         10  LINK-USERNAME           PIC X(20).
026400         10  LINK-SCENARIO           PIC X(13).
026500         10  LINK-MAX-TURNS          PIC 9(04).
026600         10  LINK-SEED               PIC S9(09) COMP.
026700         10  LINK-CAIMAN-SW          PIC X(01).
026800         10  LINK-SIM-ID             PIC X(40).
026900         10  LINK-TOTAL-TURNS        PIC 9(04).
027000         10  LINK-FINAL-PREYS        PIC 9(03).
027100         10  LINK-FINAL-PREDS        PIC 9(03).
027200         10  LINK-FINAL-CAIMANS      PIC 9(03).
027300         10  LINK-FINAL-EMPTY        PIC 9(03).
027400         10  LINK-FINAL-EXTINCT      PIC X(01).
027500         10  FILLER                  PIC X(08).
027600*
027700 PROCEDURE DIVISION USING LINK-REC.
027800*
027900 A100-STEUERUNG SECTION.
028000 A100-START.
028100     ON SHOW-VERSION
028200         DISPLAY K-MODUL " VERSION " K-COMPILED
028300         EXIT PROGRAM.
028400     PERFORM B000-VORLAUF.
028500     IF PRG-OK
028600         PERFORM B100-VERARBEITUNG
028700             UNTIL LAUF-FERTIG
028800     END-IF.
028900     PERFORM B090-ENDE.
029000     EXIT PROGRAM.
029100 A100-EXIT.
029200     EXIT.
029300*
029400 B000-VORLAUF SECTION.
029500 B000-START.
029600     PERFORM C000-INIT.
029700     OPEN OUTPUT CONFIGF.
029800     IF NOT FILE-OK
029900         PERFORM Z002-PROGERR
030000         GO TO B000-EXIT
030100     END-IF.
030200     OPEN EXTEND STATEF.
030300     IF NOT FILE-OK
030400         OPEN OUTPUT STATEF
030500     END-IF.
030600     OPEN OUTPUT FINALF.
030700     IF NOT FILE-OK
030800         PERFORM Z002-PROGERR
030900         GO TO B000-EXIT
031000     END-IF.
031100     MOVE LINK-SEED TO EK-RANDOM-SEED.
031200     IF LINK-CAIMAN-SW = "Y"
031300         SET EK-CAIMAN-ON TO TRUE
031400     ELSE
031500         SET EK-CAIMAN-OFF TO TRUE
031600     END-IF.
031700     MOVE 0 TO C4-TURN.
031800     MOVE LINK-MAX-TURNS TO C4-MAXTURN.
031900     PERFORM U200-TIMESTAMP.
032000     STRING LINK-SCENARIO DELIMITED BY SIZE
032100            "_" DELIMITED BY SIZE
032200            LINK-USERNAME DELIMITED BY SIZE
032300            "_" DELIMITED BY SIZE
032400            ZEITSTEMPEL-N DELIMITED BY SIZE
032500            INTO LINK-SIM-ID
032600     END-STRING.
032700     MOVE K-FUNC-INIT TO SIM-LINK-FUNCTION.
032800     MOVE LINK-SCENARIO TO SIM-LINK-SCENARIO.
032900     CALL "ECOSIM0M" USING SIM-LINK-REC.
033000     IF SIM-LINK-RC NOT = 0
033100         SET PRG-ABBRUCH TO TRUE
033200         GO TO B000-EXIT
033300     END-IF.
033400     PERFORM E100-WRITE-CONFIG THRU E200-EXIT.
033600     SET LAUF-WEITER TO TRUE.
033700 B000-EXIT.
033800     EXIT.
033900*
034000 B090-ENDE SECTION.
034100 B090-START.
034200     IF PRG-ABBRUCH
034300         MOVE 9999 TO LINK-RC
034400     ELSE
034500         PERFORM E300-WRITE-FINAL
034600         MOVE 0 TO LINK-RC
034700     END-IF.
034800     CLOSE CONFIGF.
034900     CLOSE STATEF.
035000     CLOSE FINALF.
035100 B090-EXIT.
035200     EXIT.
035300*
035400 B100-VERARBEITUNG SECTION.
035500 B100-START.
035600     ADD 1 TO C4-TURN.
035700     MOVE K-FUNC-TURN TO SIM-LINK-FUNCTION.
035800     CALL "ECOSIM0M" USING SIM-LINK-REC.
035900     IF SIM-LINK-RC NOT = 0
036000         SET PRG-ABBRUCH TO TRUE
036100         SET LAUF-FERTIG TO TRUE
036200         GO TO B100-EXIT
036300     END-IF.
036400     PERFORM E200-WRITE-STATE.
036500     MOVE LINK-TOTAL-TURNS TO C4-TURN.
036600     IF C4-TURN NOT >= C4-MAXTURN
036700         IF SIM-LINK-EXTINCT NOT = "Y"
036800             GO TO B100-EXIT
036900         END-IF
037000     END-IF.
037100     SET LAUF-FERTIG TO TRUE.
037200 B100-EXIT.
037300     EXIT.
037400*
037500 C000-INIT SECTION.
037600 C000-START.
037700     INITIALIZE SCHALTER.
037800     SET PRG-OK TO TRUE.
037900     SET LAUF-WEITER TO TRUE.
038000     MOVE 0 TO LINK-TOTAL-TURNS.
038100     MOVE 0 TO LINK-FINAL-PREYS.
038200     MOVE 0 TO LINK-FINAL-PREDS.
038300     MOVE 0 TO LINK-FINAL-CAIMANS.
038400     MOVE 0 TO LINK-FINAL-EMPTY.
038500     MOVE "N" TO LINK-FINAL-EXTINCT.
038600     INITIALIZE SIM-LINK-REC.
038700 C000-EXIT.
038800     EXIT.
038900*
039000 E100-WRITE-CONFIG SECTION.
039100 E100-START.
039200     MOVE ZEITSTEMPEL-N     TO CFG-TIMESTAMP.
039300     MOVE W-DELIM           TO CFG-DELIM-1
039400                               CFG-DELIM-2
039500                               CFG-DELIM-3
039600                               CFG-DELIM-4
039700                               CFG-DELIM-5.
039800     MOVE LINK-USERNAME     TO CFG-USERNAME.
039900     MOVE LINK-SCENARIO     TO CFG-SCENARIO.
040000     MOVE LINK-MAX-TURNS    TO CFG-MAX-TURNS.
040100     MOVE SIM-LINK-PREYS    TO CFG-NUM-PREYS.
040200     MOVE SIM-LINK-PREDATORS TO CFG-NUM-PREDS.
040300     WRITE CONFIGF-SATZ.
040400 E100-EXIT.
040500     EXIT.
040600*
040700 E200-WRITE-STATE SECTION.
040800 E200-START.
040900     MOVE LINK-SIM-ID        TO ST-SIM-ID.
041000     MOVE C4-TURN            TO ST-TURN.
041100     MOVE LINK-SCENARIO      TO ST-SCENARIO.
041200     MOVE SIM-LINK-PREYS     TO ST-PREYS.
041300     MOVE SIM-LINK-PREDATORS TO ST-PREDATORS.
041400     MOVE SIM-LINK-EMPTY     TO ST-EMPTY.
041500     MOVE SIM-LINK-EXTINCT   TO ST-EXTINCT.
041600     MOVE SIM-LINK-MATRIX    TO ST-MATRIX.
041700     WRITE STATEF-SATZ.
041800     IF NOT FILE-OK
041900         DISPLAY K-MODUL " *** SCHREIBFEHLER STATEF *** SATZ = "
042000                 STATEF-ROH
042100         PERFORM Z002-PROGERR
042200     END-IF.
042300     MOVE C4-TURN            TO LINK-TOTAL-TURNS.
042400     MOVE SIM-LINK-PREYS     TO LINK-FINAL-PREYS.
042500     MOVE SIM-LINK-PREDATORS TO LINK-FINAL-PREDS.
042600     MOVE SIM-LINK-CAIMANS   TO LINK-FINAL-CAIMANS.
042700     MOVE SIM-LINK-EMPTY     TO LINK-FINAL-EMPTY.
042800     MOVE SIM-LINK-EXTINCT   TO LINK-FINAL-EXTINCT.
042900 E200-EXIT.
043000     EXIT.
043100*
043200 E300-WRITE-FINAL SECTION.
043300 E300-START.
043400     MOVE LINK-SIM-ID         TO FN-SIM-ID.
043500     MOVE LINK-TOTAL-TURNS    TO FN-TOTAL-TURNS.
043600     MOVE LINK-FINAL-PREYS    TO FN-PREYS.
043700     MOVE LINK-FINAL-PREDS    TO FN-PREDATORS.
043800     MOVE LINK-FINAL-EXTINCT  TO FN-EXTINCT.
043900     IF LINK-FINAL-EXTINCT = "Y"
044000         IF LINK-FINAL-PREYS = 0
044100             MOVE "Preys went extinct" TO FN-RESULT
044200         ELSE
044300             MOVE "Predators went extinct" TO FN-RESULT
044400         END-IF
044500     ELSE
044600         MOVE "Both species survived" TO FN-RESULT
044700     END-IF.
044800     WRITE FINALF-SATZ.
044900 E300-EXIT.
045000     EXIT.
045100*
045200 U200-TIMESTAMP SECTION.
045300 U200-START.
045400     ENTER TAL "TIME" USING TAL-TIME.
045500     MOVE CORR TAL-TIME TO TAL-TIME-D.
045600     MOVE TAL-JHJJ OF TAL-TIME-D TO ZS-JHJJ.
045700     MOVE TAL-MM   OF TAL-TIME-D TO ZS-MM.
045800     MOVE TAL-TT   OF TAL-TIME-D TO ZS-TT.
045900     MOVE TAL-STD  OF TAL-TIME-D TO ZS-STD.
046000     MOVE TAL-MIN  OF TAL-TIME-D TO ZS-MIN.
046100     MOVE TAL-SEK  OF TAL-TIME-D TO ZS-SEK.
046200 U200-EXIT.
046300     EXIT.
046400*
046500 Z002-PROGERR SECTION.
046600 Z002-START.
046700     DISPLAY "ECORUN0M - DATEIFEHLER FILE-STATUS = " FILE-STATUS.
046800     SET PRG-ABBRUCH TO TRUE.
046900 Z002-EXIT.
047000     EXIT.
