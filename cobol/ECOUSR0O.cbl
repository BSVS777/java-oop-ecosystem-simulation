000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ECOUSR0
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000*===============================================================
001100*   PROGRAMM   : ECOUSR0O
001200*   KURZBESCHREIBUNG:
001300*      Treiberprogramm der Benutzerkartei.  Laedt die bestehende
001400*      Kartei USERF vollstaendig in die COMMON-Tabelle
001500*      EK-BENUTZER-TABELLE, liest anschliessend die Transaktionen
001600*      aus USERTXN einzeln ein (REG/LOG/FND/UPD/DEL) und ruft je
001700*      Transaktion das Pruef- und Verarbeitungsmodul ECOUSR0M.
001800*      Nach der letzten Transaktion wird die (ggf. veraenderte)
001900*      Tabelle vollstaendig nach USERF2 zurueckgeschrieben.
002000*===============================================================
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.    ECOUSR0O.
002300 AUTHOR.        J. BRANDT.
002400 INSTALLATION.  WSOFT ANWENDUNGSENTWICKLUNG.
002500 DATE-WRITTEN.  1993-02-08.
002600 DATE-COMPILED.
002700 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
002800*---------------------------------------------------------------
002900*   AENDERUNGSNACHWEIS
003000*   VERS.    DATUM      VON   KOMMENTAR
003100*   A.00.00  1993-02-08 jbr   Neuerstellung, Treiber fuer
003200*                             Benutzerkartei (Auftrag ECO-9)
003300*   A.00.01  1993-02-15 jbr   Kommando LOG (Anmeldung) ergaenzt
003400*   A.01.00  1993-06-30 jbr   Kommandos FND/UPD/DEL ergaenzt,
003500*                             Kartei wird nach USERF2 umkopiert
003600*   D.00.01  1999-02-02 kl    Y2K: TAL-D-JHJJ auf 4-stelliges Jahr
003700*                             umgestellt
003800*   F.00.00  2009-11-12 hlm   Meldungstext bei unbekanntem
003900*                             Kommando ergaenzt (Auftrag SSFNEW-11)
004000*   G.00.00  2018-07-02 kl    Kommentare aufgeraeumt, an ECORUN0O
004100*                             G.00.00 Stand angeglichen
004200*---------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     SWITCH-15 IS ANZEIGE-VERSION ON STATUS IS SHOW-VERSION
004700     CLASS ALPHNUM IS "A" THRU "Z" "0" THRU "9" " ".
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT USERF   ASSIGN TO "USERF"
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FILE-STATUS.
005300     SELECT USERTXN ASSIGN TO "USERTXN"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FILE-STATUS.
005600     SELECT USERF2  ASSIGN TO "USERF2"
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FILE-STATUS.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  USERF
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 194 CHARACTERS.
006500 01  USER-SATZ.
006600     05  USR-ID                  PIC 9(10).
006700     05  USR-DELIM-1             PIC X(01).
006800     05  USR-NAME                PIC X(40).
006900     05  USR-DELIM-2             PIC X(01).
007000     05  USR-GEB-DATUM           PIC X(10).
007100     05  USR-DELIM-3             PIC X(01).
007200     05  USR-GESCHLECHT          PIC X(10).
007300     05  USR-DELIM-4             PIC X(01).
007400     05  USR-HASH                PIC X(64).
007500     05  USR-DELIM-5             PIC X(01).
007600     05  USR-EMAIL               PIC X(50).
007700     05  FILLER                  PIC X(05).
007800 01  USER-ROH REDEFINES USER-SATZ
007900                                 PIC X(194).
008000*
008100 FD  USERTXN
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 197 CHARACTERS.
008400 01  TRANS-SATZ.
008500     05  TR-CMD                  PIC X(03).
008600     05  TR-DELIM-1              PIC X(01).
008700     05  TR-ID                   PIC X(10).
008800     05  TR-DELIM-2              PIC X(01).
008900     05  TR-NAME                 PIC X(40).
009000     05  TR-DELIM-3              PIC X(01).
009100     05  TR-GEB-DATUM            PIC X(10).
009200     05  TR-DELIM-4              PIC X(01).
009300     05  TR-GESCHLECHT           PIC X(10).
009400     05  TR-DELIM-5              PIC X(01).
009500     05  TR-PASSWORT             PIC X(30).
009600     05  TR-DELIM-6              PIC X(01).
009700     05  TR-PASSWORT-BEST        PIC X(30).
009800     05  TR-DELIM-7              PIC X(01).
009900     05  TR-EMAIL                PIC X(50).
010000     05  TR-DELIM-8              PIC X(01).
010100     05  TR-SUCH-ART             PIC X(01).
010200     05  FILLER                  PIC X(05).
010300 01  TRANS-ROH REDEFINES TRANS-SATZ
010400                                 PIC X(197).
010500*
010600 FD  USERF2
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 194 CHARACTERS.
010900 01  USER-SATZ2.
011000     05  U2-ID                   PIC 9(10).
011100     05  U2-DELIM-1              PIC X(01).
011200     05  U2-NAME                 PIC X(40).
011300     05  U2-DELIM-2              PIC X(01).
011400     05  U2-GEB-DATUM            PIC X(10).
011500     05  U2-DELIM-3              PIC X(01).
011600     05  U2-GESCHLECHT           PIC X(10).
011700     05  U2-DELIM-4              PIC X(01).
011800     05  U2-HASH                 PIC X(64).
011900     05  U2-DELIM-5              PIC X(01).
012000     05  U2-EMAIL                PIC X(50).
012100     05  FILLER                  PIC X(05).
012200*
012300 WORKING-STORAGE SECTION.
012400 01  COMP-FELDER.
012500     05  C4-ANZ                  PIC S9(04) COMP.
012600     05  C4-VERARBEITET          PIC S9(04) COMP.
012700     05  C4-ABGELEHNT            PIC S9(04) COMP.
012800     05  FILLER                  PIC X(04).
012900*
013000 01  DISPLAY-FELDER.
013100     05  D-NUM4                  PIC -9(04).
013200     05  D-RC                    PIC -9(04).
013300     05  FILLER                  PIC X(04).
013400*
013500 01  KONSTANTE-FELDER.
013600     05  K-MODUL                 PIC X(08) VALUE "ECOUSR0O".
013700     05  K-COMPILED              PIC X(10) VALUE "2018-07-02".
013800     05  W-DELIM                 PIC X(01) VALUE "|".
013900     05  FILLER                  PIC X(04).
014000*
014100 01  SCHALTER.
014200     05  FILE-STATUS             PIC X(02).
014300         88  FILE-OK             VALUE "00".
014400         88  FILE-EOF            VALUE "10".
014500     05  PRG-STATUS              PIC 9(01).
014600         88  PRG-OK              VALUE 0.
014700         88  PRG-ABBRUCH         VALUE 9.
014800     05  FILLER                  PIC X(04).
014900*
015000 01  WORK-FELDER.
015100     05  ZEILE                   PIC X(80) VALUE SPACES.
015200     05  FILLER                  PIC X(04).
015300*
015400*    Uhrzeit/Datumfelder (ENTER TAL "TIME"), wie in ECORUN0O.
015500 01  TAL-TIME.
015600     05  TAL-CPU                 PIC S9(04) COMP.
015700     05  TAL-PIN                 PIC S9(04) COMP.
015800     05  TAL-JHJJ                PIC 9(04).
015900     05  TAL-MM                  PIC 9(02).
016000     05  TAL-TT                  PIC 9(02).
016100     05  TAL-STD                 PIC 9(02).
016200     05  TAL-MIN                 PIC 9(02).
016300     05  TAL-SEK                 PIC 9(02).
016400     05  TAL-HSEK                PIC 9(02).
016500*
016600 01  TAL-TIME-D.
016700     05  TAL-JHJJ                PIC 9(04).
016800     05  TAL-MM                  PIC 9(02).
016900     05  TAL-TT                  PIC 9(02).
017000     05  TAL-STD                 PIC 9(02).
017100     05  TAL-MIN                 PIC 9(02).
017200     05  TAL-SEK                 PIC 9(02).
017300     05  FILLER                  PIC X(04).
017400*
017500 01  TAL-TIME-N REDEFINES TAL-TIME-D.
017600     05  TAL-N-DATUM             PIC X(08).
017700     05  TAL-N-UHRZEIT           PIC X(06).
017800     05  FILLER                  PIC X(04).
017900*
018000*    Benutzertabelle - COMMON-Speicher mit ECOUSR0M (kein COPY-
018100*    Baustein in dieser Anwendungsgruppe; beide Seiten muessen
018200*    Feldbild und Reihenfolge stets gemeinsam pflegen).
018300 01  EK-BENUTZER-ANZAHL IS EXTERNAL PIC S9(04) COMP.
018400 01  EK-BENUTZER-TABELLE IS EXTERNAL.
018500     05  EK-BENUTZER-EINTRAG
018600             OCCURS 1 TO 500 TIMES DEPENDING ON EK-BENUTZER-ANZAHL
018700             INDEXED BY EK-IDX.
018800         10  EK-USR-ID           PIC 9(10).
018900         10  EK-USR-NAME         PIC X(40).
019000         10  EK-USR-GEB-DATUM    PIC X(10).
019100         10  EK-USR-GESCHLECHT   PIC X(10).
019200         10  EK-USR-HASH         PIC X(64).
019300         10  EK-USR-EMAIL        PIC X(50).
019400         10  EK-USR-GELOESCHT    PIC X(01).
019500             88  EK-USR-IST-GELOESCHT VALUE "J".
019600         10  FILLER              PIC X(05).
019700*
019800*    Uebergabe an ECOUSR0M (Feldbild dort massgebend).
019900 01  USR-LINK-REC.
020000     05  USR-LINK-HDR.
020100         10  USR-LINK-CMD            PIC X(03).
020200         10  USR-LINK-RC             PIC S9(04) COMP.
020300     05  USR-LINK-TRANS.
020400         10  USR-LINK-ID             PIC X(10).
020500         10  USR-LINK-NAME           PIC X(40).
020600         10  USR-LINK-GEB-DATUM      PIC X(10).
020700         10  USR-LINK-GESCHLECHT     PIC X(10).
020800         10  USR-LINK-PASSWORT       PIC X(30).
020900         10  USR-LINK-PASSWORT-BEST  PIC X(30).
021000         10  USR-LINK-EMAIL          PIC X(50).
021100         10  USR-LINK-SUCH-ART       PIC X(01).
021200     05  USR-LINK-ERGEBNIS.
021300         10  USR-LINK-STATUS         PIC X(07).
021400         10  USR-LINK-MESSAGE        PIC X(60).
021500         10  USR-LINK-GEF-ID         PIC 9(10).
021600         10  USR-LINK-GEF-NAME       PIC X(40).
021700         10  USR-LINK-GEF-GEB-DATUM  PIC X(10).
021800         10  USR-LINK-GEF-GESCHLECHT PIC X(10).
021900         10  USR-LINK-GEF-EMAIL      PIC X(50).
022000     05  FILLER                      PIC X(10).
022100*
022200 PROCEDURE DIVISION.
022300*
022400 A100-STEUERUNG SECTION.
022500 A100-00.
022600     IF SHOW-VERSION
022700         DISPLAY K-MODUL " VERSION " K-COMPILED
022800         STOP RUN
022900     END-IF.
023000     PERFORM B000-VORLAUF.
023100     IF PRG-OK
023200         PERFORM B100-VERARBEITUNG
023300     END-IF.
023400     PERFORM B090-ENDE.
023500     STOP RUN.
023600 A100-99.
023700     EXIT.
023800*
023900 B000-VORLAUF SECTION.
024000 B000-00.
024100     PERFORM C000-INIT.
024200     PERFORM U200-TIMESTAMP.
024300     DISPLAY K-MODUL " LAUFBEGINN " TAL-N-DATUM " " TAL-N-UHRZEIT.
024400     PERFORM D100-LOAD-USERF.
024500     IF PRG-ABBRUCH
024600         GO TO B000-99
024700     END-IF.
024800     OPEN INPUT USERTXN.
024900     IF NOT FILE-OK
025000         DISPLAY K-MODUL " - USERTXN NICHT VERFUEGBAR"
025100         SET PRG-ABBRUCH TO TRUE
025200     END-IF.
025300 B000-99.
025400     EXIT.
025500*
025600 B090-ENDE SECTION.
025700 B090-00.
025800     IF NOT PRG-ABBRUCH
025900         PERFORM D200-REWRITE-USERF2
026000     END-IF.
026100     CLOSE USERTXN.
026200     DISPLAY K-MODUL " - VERARBEITET " C4-VERARBEITET
026300             " ABGELEHNT " C4-ABGELEHNT.
026400     IF PRG-ABBRUCH
026500         DISPLAY ">>> ABBRUCH !!! <<<"
026600     ELSE
026700         DISPLAY ">>> VERARBEITUNG OK <<<"
026800     END-IF.
026900 B090-99.
027000     EXIT.
027100*
027200*    Liest die Transaktionen einzeln bis EOF und ruft je Satz
027300*    ECOUSR0M; Rundenzaehler dienen der Abschlussmeldung.
027400 B100-VERARBEITUNG SECTION.
027500 B100-00.
027600     PERFORM E100-READ-TXN.
027700     PERFORM E200-PROCESS-TXN
027800         UNTIL FILE-EOF OR PRG-ABBRUCH.
027900 B100-99.
028000     EXIT.
028100*
028200 C000-INIT SECTION.
028300 C000-00.
028400     INITIALIZE SCHALTER.
028500     SET PRG-OK TO TRUE.
028600     MOVE ZERO TO C4-VERARBEITET C4-ABGELEHNT.
028700 C000-99.
028800     EXIT.
028900*
029000*    Kartei USERF vollstaendig in die COMMON-Tabelle einlesen.
029100 D100-LOAD-USERF SECTION.
029200 D100-00.
029300     MOVE ZERO TO EK-BENUTZER-ANZAHL.
029400     OPEN INPUT USERF.
029500     IF NOT FILE-OK
029600         DISPLAY K-MODUL " - USERF NICHT VERFUEGBAR"
029700         SET PRG-ABBRUCH TO TRUE
029800         GO TO D100-99
029900     END-IF.
030000     PERFORM D110-LOAD-ONE
030100         UNTIL FILE-EOF.
030200     CLOSE USERF.
030300 D100-99.
030400     EXIT.
030500*
030600 D110-LOAD-ONE SECTION.
030700 D110-00.
030800     READ USERF INTO USER-SATZ
030900         AT END
031000             SET FILE-EOF TO TRUE
031100             GO TO D110-99
031200     END-READ.
031300     IF EK-BENUTZER-ANZAHL >= 500
031400         DISPLAY K-MODUL " - USERF UEBERSTEIGT 500 SAETZE - "
031500                 USER-ROH
031600         SET PRG-ABBRUCH TO TRUE
031700         SET FILE-EOF TO TRUE
031800         GO TO D110-99
031900     END-IF.
032000     ADD 1 TO EK-BENUTZER-ANZAHL.
032100     SET EK-IDX TO EK-BENUTZER-ANZAHL.
032200     MOVE USR-ID           TO EK-USR-ID(EK-IDX).
032300     MOVE USR-NAME         TO EK-USR-NAME(EK-IDX).
032400     MOVE USR-GEB-DATUM    TO EK-USR-GEB-DATUM(EK-IDX).
032500     MOVE USR-GESCHLECHT   TO EK-USR-GESCHLECHT(EK-IDX).
032600     MOVE USR-HASH         TO EK-USR-HASH(EK-IDX).
032700     MOVE USR-EMAIL        TO EK-USR-EMAIL(EK-IDX).
032800     MOVE "N"              TO EK-USR-GELOESCHT(EK-IDX).
032900 D110-99.
033000     EXIT.
033100*
033200*    Tabelle vollstaendig (ohne logisch geloeschte Saetze) nach
033300*    USERF2 zurueckschreiben.
033400 D200-REWRITE-USERF2 SECTION.
033500 D200-00.
033600     OPEN OUTPUT USERF2.
033700     IF NOT FILE-OK
033800         DISPLAY K-MODUL " - USERF2 KANN NICHT ANGELEGT WERDEN"
033900         SET PRG-ABBRUCH TO TRUE
034000         GO TO D200-99
034100     END-IF.
034200     IF EK-BENUTZER-ANZAHL > ZERO
034300         SET EK-IDX TO 1
034400         PERFORM D210-WRITE-ONE
034500             VARYING EK-IDX FROM 1 BY 1
034600             UNTIL EK-IDX > EK-BENUTZER-ANZAHL
034700     END-IF.
034800     CLOSE USERF2.
034900 D200-99.
035000     EXIT.
035100*
035200 D210-WRITE-ONE SECTION.
035300 D210-00.
035400     IF EK-USR-IST-GELOESCHT(EK-IDX)
035500         GO TO D210-99
035600     END-IF.
035700     MOVE EK-USR-ID(EK-IDX)          TO U2-ID.
035800     MOVE EK-USR-NAME(EK-IDX)        TO U2-NAME.
035900     MOVE EK-USR-GEB-DATUM(EK-IDX)   TO U2-GEB-DATUM.
036000     MOVE EK-USR-GESCHLECHT(EK-IDX)  TO U2-GESCHLECHT.
036100     MOVE EK-USR-HASH(EK-IDX)        TO U2-HASH.
036200     MOVE EK-USR-EMAIL(EK-IDX)       TO U2-EMAIL.
036300     MOVE W-DELIM  TO U2-DELIM-1 U2-DELIM-2 U2-DELIM-3
036400                      U2-DELIM-4 U2-DELIM-5.
036500     WRITE USER-SATZ2.
036600 D210-99.
036700     EXIT.
036800*
036900 E100-READ-TXN SECTION.
037000 E100-00.
037100     READ USERTXN INTO TRANS-SATZ
037200         AT END
037300             SET FILE-EOF TO TRUE
037400     END-READ.
037500 E100-99.
037600     EXIT.
037700*
037800*    Uebergibt eine Transaktion an ECOUSR0M, meldet das Ergebnis
037900*    und liest die naechste Transaktion.
038000 E200-PROCESS-TXN SECTION.
038100 E200-00.
038200     MOVE SPACES         TO USR-LINK-REC.
038300     MOVE TR-CMD          TO USR-LINK-CMD.
038400     MOVE TR-ID            TO USR-LINK-ID.
038500     MOVE TR-NAME          TO USR-LINK-NAME.
038600     MOVE TR-GEB-DATUM     TO USR-LINK-GEB-DATUM.
038700     MOVE TR-GESCHLECHT    TO USR-LINK-GESCHLECHT.
038800     MOVE TR-PASSWORT      TO USR-LINK-PASSWORT.
038900     MOVE TR-PASSWORT-BEST TO USR-LINK-PASSWORT-BEST.
039000     MOVE TR-EMAIL         TO USR-LINK-EMAIL.
039100     MOVE TR-SUCH-ART      TO USR-LINK-SUCH-ART.
039200     MOVE ZERO             TO USR-LINK-RC.
039300     CALL "ECOUSR0M" USING USR-LINK-REC.
039400     EVALUATE USR-LINK-RC
039500         WHEN ZERO
039600             CONTINUE
039700         WHEN OTHER
039800             MOVE USR-LINK-RC TO D-RC
039900             DISPLAY K-MODUL " - RC " D-RC " AUS ECOUSR0M - "
040000                     TRANS-ROH
040100             SET PRG-ABBRUCH TO TRUE
040200             GO TO E200-99
040300     END-EVALUATE.
040400     IF USR-LINK-STATUS = "SUCCESS"
040500         ADD 1 TO C4-VERARBEITET
040600     ELSE
040700         ADD 1 TO C4-ABGELEHNT
040800     END-IF.
040900     DISPLAY TR-CMD " " TR-ID " " USR-LINK-STATUS " "
041000             USR-LINK-MESSAGE.
041100     PERFORM E100-READ-TXN.
041200 E200-99.
041300     EXIT.
041400*
041500 U200-TIMESTAMP SECTION.
041600 U200-00.
041700     ENTER TAL "TIME" USING TAL-TIME.
041800     MOVE CORR TAL-TIME TO TAL-TIME-D.
041900 U200-99.
042000     EXIT.
