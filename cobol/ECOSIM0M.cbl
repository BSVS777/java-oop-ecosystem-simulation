000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =TALLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. ECOSIM0M.
001200 AUTHOR. K. LEUENBERGER.
001300 INSTALLATION. WSOFT ANWENDUNGSENTWICKLUNG.
001400 DATE-WRITTEN. 1986-11-04.
001500 DATE-COMPILED.
001600 SECURITY. NUR FUER INTERNEN GEBRAUCH.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2018-06-19
002000* Letzte Version   :: G.00.03
002100* Kurzbeschreibung :: Oekosystem-Simulation - Kernmodul (Gitter,
002200*                     Bewegung, Jagd, Hunger, Fortpflanzung)
002300* Auftrag          :: ECOSYS-1
002400*
002500* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers. | Datum    | von | Kommentar                             *
002900*-------|----------|-----|---------------------------------------*
003000*A.00.00|1986-11-04| kl  | Neuerstellung ECOSYS-1        ECO0001 *
003100*A.00.01|1987-02-18| hlm | Nachbarschaftssuche generalisiert ECO0002
003200*A.01.00|1988-09-30| kl  | Kaiman als 3. Spezies (optional) ECO0014
003300*B.00.00|1991-01-14| rmb | Umstellung auf EXTERNAL-Tabellen ECO0031
003400*C.00.00|1994-07-08| kl  | Jahr-2-stellig-Pruefung entfernt ECO0055
003500*D.00.00|1998-11-02| hlm | Vorbereitung Jahrtausendwechsel ECO0071
003600*D.00.01|1999-01-25| kl  | Y2K: TAL-JHJJ auf 4 Stellen      ECO0072
003700*E.00.00|2003-05-19| rmb | Aussterbe-Erkennung ausgelagert  ECO0088
003800*F.00.00|2009-10-06| jbr | Reproduktionsregeln nach BR-14   ECO0103
003900*G.00.00|2016-03-11| kl  | Pseudozufallsgenerator U210 neu  ECO0119
004000*G.00.01|2017-08-24| jbr | Fehler Nachbarschaft Randzelle   ECO0126
004100*G.00.02|2018-02-02| hlm | Kaiman-Hungerlimit auf 4 korr.   ECO0131
004200*G.00.03|2018-06-19| kl  | Reproduktion: Zaehler ab Geburt  ECO0138
004300*----------------------------------------------------------------*
004400*
004500* Programmbeschreibung
004600* --------------------
004700* ECOSIM0M ist das von ECORUN0M je Simulationslauf aufgerufene
004800* Rechenmodul.  Es kennt weder Dateien noch Bildschirmausgabe -
004900* es haelt nur das 10x10-Gitter und die Tiertabelle (beide
005000* EXTERNAL, gemeinsam mit dem Aufrufer) und fuehrt darauf, je
005100* nach LINK-FUNCTION, entweder die Initialisierung eines neuen
005200* Laufs oder die Verarbeitung EINER Runde aus (Bewegung, Jagd,
005300* Verhungern, Fortpflanzung, Aussterbe-Pruefung).
005400*
005500* Aufruf:  CALL "ECOSIM0M" USING LINK-REC.
005600*          LINK-FUNCTION = "IN" Neuinitialisierung Gitter/Tabelle
005700*                          "TU" eine Spielrunde verarbeiten
005800*
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     SWITCH-15 IS ANZEIGE-VERSION
006500         ON STATUS IS SHOW-VERSION
006600     CLASS ALPHNUM IS "0123456789"
006700                      "abcdefghijklmnopqrstuvwxyz"
006800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 WORKING-STORAGE SECTION.
007700*--------------------------------------------------------------------*
007800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007900*--------------------------------------------------------------------*
008000 01          COMP-FELDER.
008100     05      C4-ANZ              PIC S9(04) COMP.
008200     05      C4-COUNT            PIC S9(04) COMP.
008300     05      C4-I1               PIC S9(04) COMP.
008400     05      C4-I2               PIC S9(04) COMP.
008500     05      C4-I3               PIC S9(04) COMP.
008600     05      C4-SNAPSHOT         PIC S9(04) COMP.
008700     05      C4-ROW              PIC S9(04) COMP.
008800     05      C4-COL              PIC S9(04) COMP.
008900     05      C4-TARGET           PIC S9(04) COMP.
009000
009100     05      C4-X.
009200      10                         PIC X VALUE LOW-VALUE.
009300      10     C4-X2               PIC X.
009400     05      C4-NUM REDEFINES C4-X
009500                                 PIC S9(04) COMP.
009600
009700     05      C9-ANZ              PIC S9(09) COMP.
009800     05      C18-VAL             PIC S9(18) COMP.
009900     05      FILLER              PIC X(04).
010000
010100*--------------------------------------------------------------------*
010200* Display-Felder: Praefix D
010300*--------------------------------------------------------------------*
010400 01          DISPLAY-FELDER.
010500     05      D-NUM3              PIC  9(03).
010600     05      D-NUM4              PIC -9(04).
010700     05      FILLER              PIC X(04).
010800
010900*--------------------------------------------------------------------*
011000* Felder mit konstantem Inhalt: Praefix K
011100*--------------------------------------------------------------------*
011200 01          KONSTANTE-FELDER.
011300     05      K-MODUL             PIC X(08) VALUE "ECOSIM0M".
011400     05      K-COMPILED          PIC X(10) VALUE "2018-06-19".
011500     05      K-STARVE-PRED       PIC 9(03) VALUE 3.
011600     05      K-STARVE-CAIMAN     PIC 9(03) VALUE 4.
011700     05      K-REPRO-PREY-TURNS  PIC 9(03) VALUE 2.
011800     05      K-REPRO-CAIMAN-TURN PIC 9(03) VALUE 4.
011900     05      K-LCG-MULT          PIC 9(10) VALUE 1103515245.
012000     05      K-LCG-ADD           PIC 9(05) VALUE 12345.
012100*    Modulus bleibt < 10**9, damit EK-RANDOM-SEED (S9(09)) reicht
012200     05      K-LCG-MOD           PIC 9(09) VALUE 999999937.
012300     05      FILLER              PIC X(04).
012400
012500*----------------------------------------------------------------*
012600* Conditional-Felder
012700*----------------------------------------------------------------*
012800 01          SCHALTER.
012900     05      MSG-STATUS          PIC 9       VALUE ZERO.
013000          88 MSG-OK                          VALUE ZERO.
013100          88 MSG-EOF                         VALUE 1.
013200
013300     05      PRG-STATUS          PIC 9.
013400          88 PRG-OK                          VALUE ZERO.
013500          88 PRG-NOK                         VALUE 1 THRU 9.
013600          88 PRG-ABBRUCH                     VALUE 2.
013700
013800     05      FOUND-FLAG          PIC 9       VALUE ZERO.
013900          88 CELL-NOT-FOUND                  VALUE ZERO.
014000          88 CELL-FOUND                      VALUE 1.
014100
014200     05      FILLER              PIC X(04).
014300
014400*--------------------------------------------------------------------*
014500* weitere Arbeitsfelder
014600*--------------------------------------------------------------------*
014700 01          WORK-FELDER.
014800     05      W-DUMMY             PIC X(02).
014900     05      FILLER              PIC X(04).
015000
015100*--------------------------------------------------------------------*
015200* Uebergabefelder zwischen Paragraphen dieses Moduls: Praefix P
015300*--------------------------------------------------------------------*
015400 01          PARAMETER-FELDER.
015500     05      P-TYPE              PIC X(01).
015600     05      P-KIND              PIC X(01).
015700     05      P-DIVISOR           PIC S9(18) COMP.
015800     05      P-REMAINDER         PIC S9(18) COMP.
015900     05      FILLER              PIC X(04).
016000
016100*--------------------------------------------------------------------*
016200* Nachbarzelle, die H111-TEST-CELL gerade prueft
016300*--------------------------------------------------------------------*
016400 01          TEST-ZELLE.
016500     05      TEST-ROW            PIC S9(04) COMP.
016600     05      TEST-COL            PIC S9(04) COMP.
016700     05      FILLER              PIC X(04).
016800
016900*--------------------------------------------------------------------*
017000* Nachbarschaftsliste (max. 4 orthogonale Zellen je Tier)
017100*--------------------------------------------------------------------*
017200 01          ADJAZENZ-LISTE.
017300     05      ADJ-ENTRY OCCURS 4.
017400         10  ADJ-ROW             PIC S9(04) COMP.
017500         10  ADJ-COL             PIC S9(04) COMP.
017600         10  ADJ-ANIMAL-IDX      PIC S9(04) COMP.
017700     05      ADJ-COUNT           PIC S9(04) COMP.
017800     05      FILLER              PIC X(04).
017900
018000*--------------------------------------------------------------------*
018100* Szenario-Tabelle: Startbesatz je Szenario (BR-01)
018200*--------------------------------------------------------------------*
018300 01          SCENARIO-TABLE.
018400     05      SC-ENTRY OCCURS 4.
018500         10  SC-NAME             PIC X(13).
018600         10  SC-PREYS            PIC 9(03).
018700         10  SC-PREDS            PIC 9(03).
018800     05      FILLER              PIC X(04).
018900
019000 01          SC-INIT-VALUES.
019100     05      FILLER PIC X(19) VALUE "BALANCED     025025".
019200     05      FILLER PIC X(19) VALUE "PREDATORS_DOM015035".
019300     05      FILLER PIC X(19) VALUE "PREYS_DOM    040010".
019400     05      FILLER PIC X(19) VALUE "*DEFAULT*    025025".
019500     05      FILLER PIC X(04).
019600
019700*--------------------------------------------------------------------*
019800* R1 - Gitterzelle (EXTERNAL, gemeinsam mit ECORUN0M)
019900*--------------------------------------------------------------------*
020000 01          EK-GRID-TABLE IS EXTERNAL.
020100     05      EK-GRID-ROW OCCURS 10.
020200         10  EK-GRID-CELL OCCURS 10.
020300             15 EK-CELL-OCCUPIED   PIC X(01).
020400                 88 EK-CELL-EMPTY           VALUE "N".
020500                 88 EK-CELL-FULL            VALUE "Y".
020600             15 EK-CELL-ANIMAL-ID  PIC 9(04).
020700     05      FILLER                PIC X(20).
020800*    Ablage-Sicht einer Gitterzeile fuer den Abbruch-Dump (Z002)
020900     05      EK-GRID-DUMP REDEFINES EK-GRID-ROW
021000                                 PIC X(50) OCCURS 10.
021100
021200*--------------------------------------------------------------------*
021300* R2 - Tiertabelle (EXTERNAL) - max. 100 Start- + Geburtstiere = 500
021400* Achtung: wegen EXTERNAL muss ECORUN0M bei Aenderung der Struktur
021500*          IMMER mitgezogen werden (siehe dortiges Change-Log).
021600*--------------------------------------------------------------------*
021700 01          EK-ANIMAL-TABLE IS EXTERNAL.
021800     05      EK-ANIMAL-ENTRY OCCURS 500.
021900         10  AN-TYPE               PIC X(01).
022000             88 AN-IS-PREY                 VALUE "P".
022100             88 AN-IS-PREDATOR              VALUE "D".
022200             88 AN-IS-CAIMAN                VALUE "C".
022300         10  AN-ALIVE              PIC X(01).
022400             88 AN-IS-ALIVE                 VALUE "Y".
022500             88 AN-IS-DEAD                  VALUE "N".
022600         10  AN-ROW                PIC 9(02).
022700         10  AN-COL                PIC 9(02).
022800         10  AN-TURNS-NO-EAT       PIC 9(03).
022900         10  AN-TURNS-SURVIVED     PIC 9(03).
023000     05      FILLER                PIC X(10).
023100
023200 01          EK-ANIMAL-COUNT       IS EXTERNAL PIC S9(04) COMP.
023300 01          EK-RANDOM-SEED        IS EXTERNAL PIC S9(09) COMP.
023400 01          EK-CAIMAN-ACTIVE      IS EXTERNAL PIC X(01).
023500          88 EK-CAIMAN-ON                     VALUE "Y".
023600          88 EK-CAIMAN-OFF                    VALUE "N".
023700
023800 LINKAGE SECTION.
023900*--------------------------------------------------------------------*
024000* Uebergabe aus ECORUN0M
024100*--------------------------------------------------------------------*
024200 01     LINK-REC.
024300     05  LINK-HDR.
024400         10 LINK-FUNCTION         PIC X(02).
024500         10 LINK-RC               PIC S9(04) COMP.
024600*          0    = OK
024700*          9999 = Programmabbruch - Aufrufer muss reagieren
024800         10 FILLER                PIC X(04).
024900     05  LINK-DATA.
025000         10 LINK-SCENARIO         PIC X(13).
025100         10 LINK-PREYS            PIC 9(03).
025200         10 LINK-PREDATORS        PIC 9(03).
025300         10 LINK-CAIMANS          PIC 9(03).
025400         10 LINK-EMPTY            PIC 9(03).
025500         10 LINK-EXTINCT          PIC X(01).
025600         10 LINK-COUNTS-NUM REDEFINES LINK-EMPTY
025700                                  PIC 9(03).
025800         10 LINK-MATRIX           PIC X(100).
025900         10 FILLER                PIC X(08).
026000
026100 PROCEDURE DIVISION USING LINK-REC.
026200******************************************************************
026300* Steuerungs-Section
026400******************************************************************
026500 A100-STEUERUNG SECTION.
026600 A100-00.
026700     IF  SHOW-VERSION
026800         DISPLAY K-MODUL " vom: " K-COMPILED
026900         EXIT PROGRAM
027000     END-IF
027100
027200     MOVE ZERO TO LINK-RC
027300     SET PRG-OK TO TRUE
027400
027500     EVALUATE LINK-FUNCTION
027600         WHEN "IN"  PERFORM B000-VORLAUF
027700         WHEN "TU"  PERFORM B100-VERARBEITUNG
027800         WHEN OTHER DISPLAY K-MODUL
027900                        " unbekannte LINK-FUNCTION >"
028000                        LINK-FUNCTION "<"
028100                    PERFORM Z002-PROGERR
028200     END-EVALUATE
028300
028400     PERFORM B090-ENDE
028500     EXIT PROGRAM
028600     .
028700 A100-99.
028800     EXIT.
028900
029000******************************************************************
029100* Vorlauf - Neuinitialisierung eines Laufs
029200******************************************************************
029300 B000-VORLAUF SECTION.
029400 B000-00.
029500     PERFORM C000-INIT
029600     PERFORM D000-INIT-GRID
029700     .
029800 B000-99.
029900     EXIT.
030000
030100******************************************************************
030200* Ende - Statistik und Spielfeld-Matrix fuer den Aufrufer aufbauen
030300******************************************************************
030400 B090-ENDE SECTION.
030500 B090-00.
030600     IF PRG-ABBRUCH
030700        MOVE 9999 TO LINK-RC
030800        EXIT SECTION
030900     END-IF
031000
031100     PERFORM D500-BUILD-STATS
031200     .
031300 B090-99.
031400     EXIT.
031500
031600******************************************************************
031700* Verarbeitung - eine Spielrunde (BR: Bewegung/Hunger/Fortpfl.)
031800******************************************************************
031900 B100-VERARBEITUNG SECTION.
032000 B100-00.
032100**  -->  Schnappschuss: nur zu Rundenbeginn lebende Tiere ziehen -
032200**       in dieser Runde geborene Tiere ziehen erst naechste Runde
032300     MOVE EK-ANIMAL-COUNT TO C4-SNAPSHOT
032400
032500     PERFORM D100-MOVEMENT
032600     PERFORM D200-STARVATION
032700     PERFORM D300-REPRODUCTION
032800     PERFORM D400-EXTINCTION-CHECK
032900     .
033000 B100-99.
033100     EXIT.
033200
033300******************************************************************
033400* Initialisierung von Feldern und Strukturen
033500******************************************************************
033600 C000-INIT SECTION.
033700 C000-00.
033800     MOVE SC-INIT-VALUES TO SCENARIO-TABLE
033900     MOVE ZERO       TO EK-ANIMAL-COUNT
034000     SET EK-CAIMAN-OFF TO TRUE
034100
034200     PERFORM C010-CLEAR-ROW
034300         VARYING C4-ROW FROM 1 BY 1 UNTIL C4-ROW > 10
034400     .
034500 C000-99.
034600     EXIT.
034700
034800******************************************************************
034900* Eine Gitterzeile (C4-ROW) vollstaendig leeren
035000******************************************************************
035100 C010-CLEAR-ROW SECTION.
035200 C010-00.
035300     PERFORM C011-CLEAR-CELL
035400         VARYING C4-COL FROM 1 BY 1 UNTIL C4-COL > 10
035500     .
035600 C010-99.
035700     EXIT.
035800
035900******************************************************************
036000* Eine Gitterzelle (C4-ROW/C4-COL) leeren
036100******************************************************************
036200 C011-CLEAR-CELL SECTION.
036300 C011-00.
036400     SET EK-CELL-EMPTY(C4-ROW C4-COL) TO TRUE
036500     MOVE ZERO TO EK-CELL-ANIMAL-ID(C4-ROW C4-COL)
036600     .
036700 C011-99.
036800     EXIT.
036900
037000******************************************************************
037100* Gitter fuellen: Preys, dann Predators an zufaellige leere
037200* Zellen setzen (BR-01/BR-02 - Wiederholen bis leere Zelle trifft)
037300******************************************************************
037400 D000-INIT-GRID SECTION.
037500 D000-00.
037600     MOVE 1 TO C4-I1
037700     SET CELL-NOT-FOUND TO TRUE
037800     PERFORM D001-MATCH-SCENARIO
037900         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > 4 OR CELL-FOUND
038000     IF CELL-NOT-FOUND
038100        MOVE 4 TO C4-I1
038200     END-IF
038300
038400     MOVE SC-PREYS(C4-I1) TO LINK-PREYS
038500     MOVE SC-PREDS(C4-I1) TO LINK-PREDATORS
038600
038700     PERFORM D002-PLACE-PREY
038800         VARYING C4-COUNT FROM 1 BY 1
038900           UNTIL C4-COUNT > SC-PREYS(C4-I1)
039000
039100     PERFORM D003-PLACE-PRED
039200         VARYING C4-COUNT FROM 1 BY 1
039300           UNTIL C4-COUNT > SC-PREDS(C4-I1)
039400     .
039500 D000-99.
039600     EXIT.
039700
039800******************************************************************
039900* Ein Szenario der SCENARIO-TABLE (C4-I2) mit LINK-SCENARIO
040000* vergleichen; bei Treffer C4-I1/CELL-FOUND setzen
040100******************************************************************
040200 D001-MATCH-SCENARIO SECTION.
040300 D001-00.
040400     IF SC-NAME(C4-I2) = LINK-SCENARIO
040500        MOVE C4-I2 TO C4-I1
040600        SET CELL-FOUND TO TRUE
040700     END-IF
040800     .
040900 D001-99.
041000     EXIT.
041100
041200******************************************************************
041300* Einen Prey auf einer zufaelligen leeren Zelle anlegen
041400******************************************************************
041500 D002-PLACE-PREY SECTION.
041600 D002-00.
041700     PERFORM H100-RANDOM-EMPTY-CELL
041800     MOVE "P" TO P-TYPE
041900     PERFORM D010-PLACE-ANIMAL
042000     .
042100 D002-99.
042200     EXIT.
042300
042400******************************************************************
042500* Einen Predator auf einer zufaelligen leeren Zelle anlegen
042600******************************************************************
042700 D003-PLACE-PRED SECTION.
042800 D003-00.
042900     PERFORM H100-RANDOM-EMPTY-CELL
043000     MOVE "D" TO P-TYPE
043100     PERFORM D010-PLACE-ANIMAL
043200     .
043300 D003-99.
043400     EXIT.
043500
043600******************************************************************
043700* Ein Tier des uebergebenen Typs auf der zuletzt gefundenen
043800* leeren Zelle (C4-ROW/C4-COL) anlegen - Zaehler laufen ab Null.
043900******************************************************************
044000 D010-PLACE-ANIMAL SECTION.
044100 D010-00.
044200     ADD  1                        TO EK-ANIMAL-COUNT
044300     MOVE P-TYPE                   TO AN-TYPE(EK-ANIMAL-COUNT)
044400     SET  AN-IS-ALIVE(EK-ANIMAL-COUNT) TO TRUE
044500     MOVE C4-ROW                   TO AN-ROW(EK-ANIMAL-COUNT)
044600     MOVE C4-COL                   TO AN-COL(EK-ANIMAL-COUNT)
044700     MOVE ZERO                     TO AN-TURNS-NO-EAT
044800                                             (EK-ANIMAL-COUNT)
044900     MOVE ZERO                     TO AN-TURNS-SURVIVED
045000                                             (EK-ANIMAL-COUNT)
045100     SET  EK-CELL-FULL(C4-ROW C4-COL)     TO TRUE
045200     MOVE EK-ANIMAL-COUNT      TO EK-CELL-ANIMAL-ID(C4-ROW C4-COL)
045300     .
045400 D010-99.
045500     EXIT.
045600
045700******************************************************************
045800* Bewegung: fuer jedes zu Rundenbeginn lebende Tier (Snapshot)
045900******************************************************************
046000 D100-MOVEMENT SECTION.
046100 D100-00.
046200     PERFORM D101-MOVE-ONE
046300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-SNAPSHOT
046400     .
046500 D100-99.
046600     EXIT.
046700
046800******************************************************************
046900* Bewegung des Tieres C4-I1 (falls lebend) je nach Spezies
047000******************************************************************
047100 D101-MOVE-ONE SECTION.
047200 D101-00.
047300     IF AN-IS-ALIVE(C4-I1)
047400        EVALUATE TRUE
047500            WHEN AN-IS-PREY(C4-I1)
047600                 PERFORM D110-PREY-MOVE
047700            WHEN AN-IS-PREDATOR(C4-I1)
047800                 PERFORM D120-PREDATOR-MOVE
047900            WHEN AN-IS-CAIMAN(C4-I1)
048000                 PERFORM D130-CAIMAN-MOVE
048100        END-EVALUATE
048200     END-IF
048300     .
048400 D101-99.
048500     EXIT.
048600
048700******************************************************************
048800* Beute-Bewegung: zufaellige leere Nachbarzelle, sonst bleiben
048900******************************************************************
049000 D110-PREY-MOVE SECTION.
049100 D110-00.
049200     MOVE C4-I1 TO C4-TARGET
049300     MOVE "E" TO P-KIND
049400     PERFORM H110-BUILD-ADJ-LIST
049500     IF ADJ-COUNT > ZERO
049600        PERFORM H120-PICK-ADJACENT
049700        PERFORM D140-MOVE-TO-CELL
049800     END-IF
049900     .
050000 D110-99.
050100     EXIT.
050200
050300******************************************************************
050400* Raeuber-Bewegung: Beute in Nachbarzelle jagen, sonst wie Prey
050500******************************************************************
050600 D120-PREDATOR-MOVE SECTION.
050700 D120-00.
050800     MOVE C4-I1 TO C4-TARGET
050900     MOVE "P" TO P-KIND
051000     PERFORM H110-BUILD-ADJ-LIST
051100     IF ADJ-COUNT > ZERO
051200        PERFORM H120-PICK-ADJACENT
051300        PERFORM D150-HUNT-AND-MOVE
051400     ELSE
051500        MOVE "E" TO P-KIND
051600        PERFORM H110-BUILD-ADJ-LIST
051700        IF ADJ-COUNT > ZERO
051800           PERFORM H120-PICK-ADJACENT
051900           PERFORM D140-MOVE-TO-CELL
052000        END-IF
052100     END-IF
052200     .
052300 D120-99.
052400     EXIT.
052500
052600******************************************************************
052700* Kaiman-Bewegung: jede lebende Nicht-Kaiman-Beute jagen
052800******************************************************************
052900 D130-CAIMAN-MOVE SECTION.
053000 D130-00.
053100     MOVE C4-I1 TO C4-TARGET
053200     MOVE "X" TO P-KIND
053300     PERFORM H110-BUILD-ADJ-LIST
053400     IF ADJ-COUNT > ZERO
053500        PERFORM H120-PICK-ADJACENT
053600        PERFORM D150-HUNT-AND-MOVE
053700     ELSE
053800        MOVE "E" TO P-KIND
053900        PERFORM H110-BUILD-ADJ-LIST
054000        IF ADJ-COUNT > ZERO
054100           PERFORM H120-PICK-ADJACENT
054200           PERFORM D140-MOVE-TO-CELL
054300        END-IF
054400     END-IF
054500     .
054600 D130-99.
054700     EXIT.
054800
054900******************************************************************
055000* Zug in eine (leere) Zelle ausfuehren, alte Zelle freigeben
055100******************************************************************
055200 D140-MOVE-TO-CELL SECTION.
055300 D140-00.
055400     SET  EK-CELL-EMPTY(AN-ROW(C4-TARGET) AN-COL(C4-TARGET))
055500                                                      TO TRUE
055600     MOVE ZERO TO EK-CELL-ANIMAL-ID(AN-ROW(C4-TARGET)
055700                                     AN-COL(C4-TARGET))
055800     MOVE C4-ROW TO AN-ROW(C4-TARGET)
055900     MOVE C4-COL TO AN-COL(C4-TARGET)
056000     SET  EK-CELL-FULL(C4-ROW C4-COL) TO TRUE
056100     MOVE C4-TARGET TO EK-CELL-ANIMAL-ID(C4-ROW C4-COL)
056200     .
056300 D140-99.
056400     EXIT.
056500
056600******************************************************************
056700* Beute in Nachbarzelle erlegen, dann in ihre Zelle nachruecken
056800******************************************************************
056900 D150-HUNT-AND-MOVE SECTION.
057000 D150-00.
057100     MOVE EK-CELL-ANIMAL-ID(C4-ROW C4-COL) TO C4-I3
057200     SET  AN-IS-DEAD(C4-I3) TO TRUE
057300     MOVE ZERO TO AN-TURNS-NO-EAT(C4-TARGET)
057400     PERFORM D140-MOVE-TO-CELL
057500     .
057600 D150-99.
057700     EXIT.
057800
057900******************************************************************
058000* Verhungern: Raeuber und (falls aktiv) Kaimane
058100******************************************************************
058200 D200-STARVATION SECTION.
058300 D200-00.
058400     PERFORM D201-STARVE-ONE
058500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-SNAPSHOT
058600     .
058700 D200-99.
058800     EXIT.
058900
059000******************************************************************
059100* Hungerpruefung des Tieres C4-I1 (falls lebend)
059200******************************************************************
059300 D201-STARVE-ONE SECTION.
059400 D201-00.
059500     IF AN-IS-ALIVE(C4-I1)
059600        IF AN-IS-PREDATOR(C4-I1)
059700           ADD 1 TO AN-TURNS-NO-EAT(C4-I1)
059800           IF AN-TURNS-NO-EAT(C4-I1) >= K-STARVE-PRED
059900              PERFORM D210-DIE
060000           END-IF
060100        END-IF
060200        IF AN-IS-CAIMAN(C4-I1)
060300           ADD 1 TO AN-TURNS-NO-EAT(C4-I1)
060400           IF AN-TURNS-NO-EAT(C4-I1) >= K-STARVE-CAIMAN
060500              PERFORM D210-DIE
060600           END-IF
060700        END-IF
060800     END-IF
060900     .
061000 D201-99.
061100     EXIT.
061200
061300******************************************************************
061400* Tier C4-I1 sterben lassen und seine Zelle leeren
061500******************************************************************
061600 D210-DIE SECTION.
061700 D210-00.
061800     SET  EK-CELL-EMPTY(AN-ROW(C4-I1) AN-COL(C4-I1)) TO TRUE
061900     MOVE ZERO TO EK-CELL-ANIMAL-ID(AN-ROW(C4-I1) AN-COL(C4-I1))
062000     SET  AN-IS-DEAD(C4-I1) TO TRUE
062100     .
062200 D210-99.
062300     EXIT.
062400
062500******************************************************************
062600* Fortpflanzung: Zaehler hochsetzen, bei Berechtigung Nachwuchs
062700* in eine freie Nachbarzelle setzen (Nachwuchs zieht erst naechste
062800* Runde - Tabelle waechst erst NACH dem Bewegungs-Snapshot)
062900******************************************************************
063000 D300-REPRODUCTION SECTION.
063100 D300-00.
063200     PERFORM D301-REPRO-ONE
063300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-SNAPSHOT
063400     .
063500 D300-99.
063600     EXIT.
063700
063800******************************************************************
063900* Fortpflanzungspruefung/-ausfuehrung fuer das Tier C4-I1
064000******************************************************************
064100 D301-REPRO-ONE SECTION.
064200 D301-00.
064300     IF AN-IS-ALIVE(C4-I1)
064400        ADD 1 TO AN-TURNS-SURVIVED(C4-I1)
064500        SET CELL-NOT-FOUND TO TRUE
064600        EVALUATE TRUE
064700            WHEN AN-IS-PREY(C4-I1)
064800                 IF AN-TURNS-SURVIVED(C4-I1) >=
064900                                      K-REPRO-PREY-TURNS
065000                    SET CELL-FOUND TO TRUE
065100                 END-IF
065200            WHEN AN-IS-PREDATOR(C4-I1)
065300                 IF AN-TURNS-NO-EAT(C4-I1) < K-STARVE-PRED
065400                    SET CELL-FOUND TO TRUE
065500                 END-IF
065600            WHEN AN-IS-CAIMAN(C4-I1)
065700                 IF AN-TURNS-NO-EAT(C4-I1) = ZERO
065800                 AND AN-TURNS-SURVIVED(C4-I1) >=
065900                                      K-REPRO-CAIMAN-TURN
066000                    SET CELL-FOUND TO TRUE
066100                 END-IF
066200        END-EVALUATE
066300        IF CELL-FOUND
066400           MOVE C4-I1 TO C4-TARGET
066500           MOVE "E" TO P-KIND
066600           PERFORM H110-BUILD-ADJ-LIST
066700           IF ADJ-COUNT > ZERO
066800              PERFORM H120-PICK-ADJACENT
066900              PERFORM D310-BIRTH
067000           END-IF
067100        END-IF
067200     END-IF
067300     .
067400 D301-99.
067500     EXIT.
067600
067700******************************************************************
067800* Nachwuchs des Typs von C4-TARGET auf C4-ROW/C4-COL anlegen
067900******************************************************************
068000 D310-BIRTH SECTION.
068100 D310-00.
068200     MOVE AN-TYPE(C4-TARGET) TO P-TYPE
068300     PERFORM D010-PLACE-ANIMAL
068400     .
068500 D310-99.
068600     EXIT.
068700
068800******************************************************************
068900* Aussterbe-Pruefung (BR-01): Preys=0 oder Predators=0
069000******************************************************************
069100 D400-EXTINCTION-CHECK SECTION.
069200 D400-00.
069300     MOVE ZERO TO LINK-PREYS LINK-PREDATORS LINK-CAIMANS
069400     PERFORM D401-COUNT-ONE
069500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > EK-ANIMAL-COUNT
069600
069700     IF LINK-PREYS = ZERO OR LINK-PREDATORS = ZERO
069800        MOVE "Y" TO LINK-EXTINCT
069900     ELSE
070000        MOVE "N" TO LINK-EXTINCT
070100     END-IF
070200     .
070300 D400-99.
070400     EXIT.
070500
070600******************************************************************
070700* Tier C4-I1 (falls lebend) nach Spezies auszaehlen
070800******************************************************************
070900 D401-COUNT-ONE SECTION.
071000 D401-00.
071100     IF AN-IS-ALIVE(C4-I1)
071200        EVALUATE TRUE
071300            WHEN AN-IS-PREY(C4-I1)
071400                 ADD 1 TO LINK-PREYS
071500            WHEN AN-IS-PREDATOR(C4-I1)
071600                 ADD 1 TO LINK-PREDATORS
071700            WHEN AN-IS-CAIMAN(C4-I1)
071800                 ADD 1 TO LINK-CAIMANS
071900        END-EVALUATE
072000     END-IF
072100     .
072200 D401-99.
072300     EXIT.
072400
072500******************************************************************
072600* Statistik und Zeilen-Matrix (ST-MATRIX) fuer den Aufrufer bauen
072700******************************************************************
072800 D500-BUILD-STATS SECTION.
072900 D500-00.
073000     IF LINK-FUNCTION = "IN"
073100        PERFORM D400-EXTINCTION-CHECK
073200     END-IF
073300
073400     MOVE ZERO TO LINK-EMPTY
073500     PERFORM D501-BUILD-ROW
073600         VARYING C4-ROW FROM 1 BY 1 UNTIL C4-ROW > 10
073700     .
073800 D500-99.
073900     EXIT.
074000
074100******************************************************************
074200* Tier D501: eine Gitterzeile der ST-MATRIX abarbeiten
074300******************************************************************
074400 D501-BUILD-ROW SECTION.
074500 D501-00.
074600     PERFORM D502-BUILD-CELL
074700         VARYING C4-COL FROM 1 BY 1 UNTIL C4-COL > 10
074800     .
074900 D501-99.
075000     EXIT.
075100
075200******************************************************************
075300* Tier D502: eine einzelne Gitterzelle in LINK-MATRIX abbilden
075400******************************************************************
075500 D502-BUILD-CELL SECTION.
075600 D502-00.
075700     COMPUTE C4-I3 = ((C4-ROW - 1) * 10) + C4-COL
075800     IF EK-CELL-EMPTY(C4-ROW C4-COL)
075900        MOVE "E" TO LINK-MATRIX(C4-I3:1)
076000        ADD  1   TO LINK-EMPTY
076100     ELSE
076200        MOVE EK-CELL-ANIMAL-ID(C4-ROW C4-COL) TO C4-I2
076300        EVALUATE TRUE
076400            WHEN AN-IS-PREY(C4-I2)
076500                 MOVE "P" TO LINK-MATRIX(C4-I3:1)
076600            WHEN AN-IS-PREDATOR(C4-I2)
076700                 MOVE "D" TO LINK-MATRIX(C4-I3:1)
076800            WHEN AN-IS-CAIMAN(C4-I2)
076900                 MOVE "C" TO LINK-MATRIX(C4-I3:1)
077000        END-EVALUATE
077100     END-IF
077200     .
077300 D502-99.
077400     EXIT.
077500
077600******************************************************************
077700* Nachbarschaftsliste (orthogonal, Gitterrand beachten) aufbauen.
077800* P-KIND: "E"=leere Zellen  "P"=lebende Preys  "X"=jede lebende
077900*         Nicht-Kaiman-Beute (fuer Kaiman-Jagd)
078000******************************************************************
078100 H110-BUILD-ADJ-LIST SECTION.
078200 H110-00.
078300     MOVE ZERO TO ADJ-COUNT
078400
078500     COMPUTE TEST-ROW = AN-ROW(C4-TARGET) - 1
078600     MOVE    AN-COL(C4-TARGET) TO TEST-COL
078700     PERFORM H111-TEST-CELL
078800
078900     COMPUTE TEST-ROW = AN-ROW(C4-TARGET) + 1
079000     MOVE    AN-COL(C4-TARGET) TO TEST-COL
079100     PERFORM H111-TEST-CELL
079200
079300     MOVE    AN-ROW(C4-TARGET) TO TEST-ROW
079400     COMPUTE TEST-COL = AN-COL(C4-TARGET) - 1
079500     PERFORM H111-TEST-CELL
079600
079700     MOVE    AN-ROW(C4-TARGET) TO TEST-ROW
079800     COMPUTE TEST-COL = AN-COL(C4-TARGET) + 1
079900     PERFORM H111-TEST-CELL
080000     .
080100 H110-99.
080200     EXIT.
080300
080400******************************************************************
080500* Eine Nachbarzelle pruefen und ggf. in ADJAZENZ-LISTE eintragen
080600******************************************************************
080700 H111-TEST-CELL SECTION.
080800 H111-00.
080900     IF TEST-ROW < ZERO OR TEST-ROW > 9
081000     OR TEST-COL < ZERO OR TEST-COL > 9
081100        EXIT SECTION
081200     END-IF
081300
081400     EVALUATE P-KIND
081500         WHEN "E"
081600              IF NOT EK-CELL-EMPTY(TEST-ROW TEST-COL)
081700                 EXIT SECTION
081800              END-IF
081900         WHEN "P"
082000              IF EK-CELL-EMPTY(TEST-ROW TEST-COL)
082100                 EXIT SECTION
082200              END-IF
082300              MOVE EK-CELL-ANIMAL-ID(TEST-ROW TEST-COL) TO C4-I3
082400              IF NOT (AN-IS-PREY(C4-I3) AND AN-IS-ALIVE(C4-I3))
082500                 EXIT SECTION
082600              END-IF
082700         WHEN "X"
082800              IF EK-CELL-EMPTY(TEST-ROW TEST-COL)
082900                 EXIT SECTION
083000              END-IF
083100              MOVE EK-CELL-ANIMAL-ID(TEST-ROW TEST-COL) TO C4-I3
083200              IF AN-IS-CAIMAN(C4-I3) OR NOT AN-IS-ALIVE(C4-I3)
083300                 EXIT SECTION
083400              END-IF
083500     END-EVALUATE
083600
083700     ADD 1 TO ADJ-COUNT
083800     MOVE TEST-ROW TO ADJ-ROW(ADJ-COUNT)
083900     MOVE TEST-COL TO ADJ-COL(ADJ-COUNT)
084000     .
084100 H111-99.
084200     EXIT.
084300
084400******************************************************************
084500* Eine Zelle aus ADJAZENZ-LISTE gleichverteilt zufaellig waehlen,
084600* Ergebnis in C4-ROW/C4-COL
084700******************************************************************
084800 H120-PICK-ADJACENT SECTION.
084900 H120-00.
085000     MOVE ADJ-COUNT TO C4-ANZ
085100     PERFORM U210-RANDOM
085200     ADD 1 TO C4-COUNT
085300     MOVE ADJ-ROW(C4-COUNT) TO C4-ROW
085400     MOVE ADJ-COL(C4-COUNT) TO C4-COL
085500     .
085600 H120-99.
085700     EXIT.
085800
085900******************************************************************
086000* Zufaellige leere Zelle fuers Anfangs-Placement suchen
086100* (Wiederholen bis eine leere Zelle getroffen wird, BR-01)
086200******************************************************************
086300 H100-RANDOM-EMPTY-CELL SECTION.
086400 H100-00.
086500     SET CELL-NOT-FOUND TO TRUE
086600     PERFORM H101-TRY-CELL UNTIL CELL-FOUND
086700     .
086800 H100-99.
086900     EXIT.
087000
087100******************************************************************
087200* Tier H101: einen einzelnen Zufallsversuch fuer H100 ausfuehren
087300******************************************************************
087400 H101-TRY-CELL SECTION.
087500 H101-00.
087600     MOVE 10 TO C4-ANZ
087700     PERFORM U210-RANDOM
087800     MOVE C4-COUNT TO C4-ROW
087900     MOVE 10 TO C4-ANZ
088000     PERFORM U210-RANDOM
088100     MOVE C4-COUNT TO C4-COL
088200     IF EK-CELL-EMPTY(C4-ROW C4-COL)
088300        SET CELL-FOUND TO TRUE
088400     END-IF
088500     .
088600 H101-99.
088700     EXIT.
088800
088900******************************************************************
089000* Pseudozufallszahl 0 .. (C4-ANZ - 1), Ergebnis in C4-COUNT.
089100* Linearer Kongruenzgenerator, Saat kommt aus ECORUN0M (EXTERNAL)
089200* und wird hier fortgeschrieben, damit der Lauf reproduzierbar ist
089300******************************************************************
089400 U210-RANDOM SECTION.
089500 U210-00.
089600     COMPUTE C18-VAL = (EK-RANDOM-SEED * K-LCG-MULT) + K-LCG-ADD
089700     DIVIDE C18-VAL BY K-LCG-MOD
089800             GIVING P-DIVISOR REMAINDER P-REMAINDER
089900     MOVE P-REMAINDER TO EK-RANDOM-SEED
090000
090100     DIVIDE EK-RANDOM-SEED BY C4-ANZ
090200             GIVING P-DIVISOR REMAINDER P-REMAINDER
090300     MOVE P-REMAINDER TO C4-COUNT
090400     .
090500 U210-99.
090600     EXIT.
090700
090800******************************************************************
090900* Programm-Fehlerbehandlung
091000******************************************************************
091100 Z002-PROGERR SECTION.
091200 Z002-00.
091300     DISPLAY K-MODUL " *** PROGRAMMFEHLER *** GITTER-DUMP FOLGT"
091400     PERFORM Z003-DUMP-ROW
091500         VARYING C4-ROW FROM 1 BY 1 UNTIL C4-ROW > 10
091600     SET PRG-ABBRUCH TO TRUE
091700     .
091800 Z002-99.
091900     EXIT.
092000
092100******************************************************************
092200* Tier Z003: eine Gitterzeile des Fehler-Dumps ausgeben
092300******************************************************************
092400 Z003-DUMP-ROW SECTION.
092500 Z003-00.
092600     DISPLAY "ROW " C4-ROW ": " EK-GRID-DUMP(C4-ROW)
092700     .
092800 Z003-99.
092900     EXIT.
093000
093100******************************************************************
093200* ENDE Source-Programm
093300******************************************************************
