000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ECORUN0
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000*===============================================================
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    ECORPT0O.
001300 AUTHOR.        K. LEHMANN.
001400 INSTALLATION.  WSOFT ANWENDUNGSENTWICKLUNG.
001500 DATE-WRITTEN.  1988-11-03.
001600 DATE-COMPILED.
001700 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
001800*---------------------------------------------------------------
001900*   AENDERUNGSNACHWEIS
002000*   VERS.    DATUM      VON   KOMMENTAR
002100*   A.00.00  1988-11-03 kl    Neuerstellung, Laufbericht auf Basis
002200*                             SRCCOMP-Rahmenprogramm
002300*   A.00.01  1988-11-04 kl    Aufruf durch ECORUN0O ueber RPT-
002400*                             LINK-REC, kein eigenstaendiger Lauf
002500*   A.01.00  1991-05-17 rmb   Abschnitt D300-AUSSTERBEANALYSE
002600*                             ergaenzt (Auftrag SSFNEW-14)
002700*   D.00.01  1999-01-27 kl    Y2K: TAL-D-JHJJ auf 4-stelliges Jahr
002800*                             umgestellt ECO0072
002900*   F.00.00  2011-02-18 hlm   Stichprobenschritt bei mehr als 15
003000*                             Saetzen (D400-EVOLUTIONSTABELLE)
003100*   G.00.00  2018-06-26 kl    Kommentare aufgeraeumt, an ECORUN0M
003200*                             G.00.00 Stand angeglichen
003300*---------------------------------------------------------------
003400*   Programmbeschreibung
003500*   ---------------------
003600*   Liest nach Abschluss eines Simulationslaufes das Rundenprotokoll
003700*   STATEF (gefiltert auf die Lauf-ID des aufrufenden Laufes) und
003800*   druckt den Laufbericht: Kopf, Kurzfassung, Endstatistik,
003900*   Aussterbeanalyse und eine auf ca. 15 Zeilen abgetastete
004000*   Entwicklungstabelle je Runde.
004100*===============================================================
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     SWITCH-15 IS ANZEIGE-VERSION ON STATUS IS SHOW-VERSION
004600     CLASS ALPHNUM IS "A" THRU "Z" "0" THRU "9" " ".
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT STATEF  ASSIGN TO "STATEF"
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS  IS FILE-STATUS.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  STATEF
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 167 CHARACTERS.
005800 01  STATEF-SATZ.
005900     05  ST-SIM-ID               PIC X(40).
006000     05  ST-TURN                 PIC 9(04).
006100     05  ST-SCENARIO             PIC X(13).
006200     05  ST-PREYS                PIC 9(03).
006300     05  ST-PREDATORS            PIC 9(03).
006400     05  ST-EMPTY                PIC 9(03).
006500     05  ST-EXTINCT              PIC X(01).
006600     05  ST-MATRIX               PIC X(100).
006700*
006800 WORKING-STORAGE SECTION.
006900 01  COMP-FELDER.
007000     05  C4-COUNT                PIC S9(04) COMP.
007100     05  C4-STEP                 PIC S9(04) COMP.
007200     05  C4-NEXT-SAMPLE          PIC S9(04) COMP.
007300     05  C4-TOTAL                PIC S9(04) COMP.
007400     05  C4-LAST-TURN            PIC S9(04) COMP.
007500     05  C4-EXT-TURN             PIC S9(04) COMP.
007600     05  C4-CAIMANS              PIC S9(04) COMP.
007700     05  C4-IDX                  PIC S9(04) COMP.
007800     05  C4-X.
007900         10                      PIC X VALUE LOW-VALUE.
008000         10  C4-X2               PIC X.
008100     05  C4-NUM REDEFINES C4-X   PIC S9(04) COMP.
008200     05  FILLER                  PIC X(04).
008300*
008400 01  DISPLAY-FELDER.
008500     05  D-NUM4                  PIC -9(04).
008600     05  D-PCT                   PIC Z9.9.
008700     05  FILLER                  PIC X(04).
008800*
008900 01  KONSTANTE-FELDER.
009000     05  K-MODUL                 PIC X(08) VALUE "ECORPT0O".
009100     05  K-COMPILED              PIC X(10) VALUE "2018-06-26".
009200     05  FILLER                  PIC X(04).
009300*
009400 01  SCHALTER.
009500     05  FILE-STATUS             PIC X(02).
009600         88  FILE-OK             VALUE "00".
009700         88  FILE-EOF            VALUE "10".
009800     05  PRG-STATUS              PIC 9(01).
009900         88  PRG-OK              VALUE 0.
010000         88  PRG-ABBRUCH         VALUE 9.
010100     05  FILLER                  PIC X(04).
010200*
010300*    Kopfangaben aus RPT-LINK-REC (siehe LINKAGE SECTION), plus
010400*    aus STATEF nachgelesene Endwerte des Laufes.
010500 01  KOPF-FELDER.
010600     05  KF-PREYS-FINAL          PIC 9(03).
010700     05  KF-PREDS-FINAL          PIC 9(03).
010800     05  KF-EMPTY-FINAL          PIC 9(03).
010900     05  KF-EXTINCT-FINAL        PIC X(01).
011000     05  KF-TOTAL-ANIMALS        PIC 9(04).
011100     05  KF-CAIMANS-FINAL        PIC 9(03).
011200     05  FILLER                  PIC X(04).
011300*
011400*    Kaiman-Umschalter, gemeinsam mit ECORUN0M / ECOSIM0M ueber
011500*    IS EXTERNAL fuer die Dauer des Laufs geteilt (ACHTUNG:
011600*    Feldbild dort massgebend).
011700 01  EK-CAIMAN-ACTIVE  IS EXTERNAL   PIC X(01).
011800     88  EK-CAIMAN-ON                VALUE "Y".
011900     88  EK-CAIMAN-OFF               VALUE "N".
012000*    Prozentwerte Endstatistik - PIC-Aufbau erlaubt REDEFINES-
012100*    Sicht auf die vier Werte als zusammenhaengende Tabelle.
012200 01  PROZENT-FELDER.
012300     05  PZ-PREYS                PIC 9(03)V9.
012400     05  PZ-PREDS                PIC 9(03)V9.
012500     05  PZ-EMPTY                PIC 9(03)V9.
012600     05  PZ-CAIMANS              PIC 9(03)V9.
012700     05  FILLER                  PIC X(04).
012800 01  PROZENT-TABELLE REDEFINES PROZENT-FELDER.
012900     05  PZ-WERT OCCURS 4 TIMES  PIC 9(03)V9.
013000     05  FILLER                  PIC X(04).
013100*
013200*    Zeilenpuffer fuer die Berichtausgabe (80 Zeichen, wie beim
013300*    Vorgaengerrahmen SRCCOMPE Feld ZEILE).
013400 01  WORK-FELDER.
013500     05  ZEILE                   PIC X(80).
013600     05  W-RATIO                 PIC 9(03)V99.
013700     05  FILLER                  PIC X(04).
013800*
013900*    Uhrzeitfelder (identisches TAL-TIME-Vorgehen wie ueberall
014000*    im System - drittes REDEFINES-Paar dieses Programms).
014100 01  TAL-TIME.
014200     05  TAL-SEKUNDEN            PIC S9(18) COMP.
014300 01  TAL-TIME-D REDEFINES TAL-TIME.
014400     05  TAL-D-JHJJ              PIC 9(04).
014500     05  TAL-D-MM                PIC 9(02).
014600     05  TAL-D-TT                PIC 9(02).
014700     05  TAL-D-STD               PIC 9(02).
014800     05  TAL-D-MIN               PIC 9(02).
014900     05  TAL-D-SEK               PIC 9(02).
015000     05  FILLER                  PIC 9(04).
015100 01  TAL-TIME-N REDEFINES TAL-TIME-D.
015200     05  TAL-N-DATUM             PIC X(08).
015300     05  TAL-N-UHRZEIT           PIC X(06).
015400     05  FILLER                  PIC X(04).
015500*
015600 LINKAGE SECTION.
015700*
015800*    Uebergabe von ECORUN0O - Feldbild dort massgebend, siehe
015900*    dessen RPT-LINK-REC (ACHTUNG: beide Seiten stets gemeinsam
016000*    aendern, es gibt hierfuer keinen COPY-Baustein).
016100 01  LINK-REC.
016200     05  LINK-RC                 PIC S9(04) COMP.
016300     05  LINK-SIM-ID             PIC X(40).
016400     05  LINK-SCENARIO           PIC X(13).
016500     05  LINK-USERNAME           PIC X(20).
016600     05  LINK-MAX-TURNS          PIC 9(04).
016700     05  FILLER                  PIC X(04).
016800*
016900 PROCEDURE DIVISION USING LINK-REC.
017000*
017100 A100-STEUERUNG SECTION.
017200 A100-00.
017300     IF SHOW-VERSION
017400         DISPLAY K-MODUL " VERSION " K-COMPILED
017500         EXIT PROGRAM
017600     END-IF.
017700     PERFORM B000-VORLAUF.
017800     IF PRG-OK
017900         PERFORM B100-VERARBEITUNG
018000     END-IF.
018100     PERFORM B090-ENDE.
018200     IF PRG-ABBRUCH
018300         MOVE 9999 TO LINK-RC
018400     ELSE
018500         MOVE ZERO TO LINK-RC
018600     END-IF.
018700     EXIT PROGRAM.
018800 A100-99.
018900     EXIT.
019000*
019100 B000-VORLAUF SECTION.
019200 B000-00.
019300     PERFORM C000-INIT.
019400     PERFORM U200-TIMESTAMP.
019500     OPEN INPUT STATEF.
019600     IF NOT FILE-OK
019700         DISPLAY K-MODUL " - STATEF OEFFNEN FEHLGESCHLAGEN "
019800                 FILE-STATUS
019900         SET PRG-ABBRUCH TO TRUE
020000     END-IF.
020100 B000-99.
020200     EXIT.
020300*
020400 B090-ENDE SECTION.
020500 B090-00.
020600     IF NOT PRG-ABBRUCH
020700         CLOSE STATEF
020800     END-IF.
020900 B090-99.
021000     EXIT.
021100*
021200 B100-VERARBEITUNG SECTION.
021300 B100-00.
021400     PERFORM C100-READ-STATES.
021500     IF PRG-ABBRUCH
021600         EXIT SECTION
021700     END-IF.
021800     PERFORM D100-KOPF.
021900     PERFORM D200-KURZFASSUNG.
022000     PERFORM D300-ENDSTATISTIK.
022100     PERFORM D350-AUSSTERBEANALYSE.
022200     PERFORM D400-EVOLUTIONSTABELLE.
022300     PERFORM D500-FUSSZEILE.
022400 B100-99.
022500     EXIT.
022600*
022700 C000-INIT SECTION.
022800 C000-00.
022900     INITIALIZE SCHALTER.
023000     SET PRG-OK TO TRUE.
023100     MOVE ZERO TO C4-TOTAL C4-LAST-TURN.
023200     MOVE 9999 TO C4-EXT-TURN.
023300     MOVE ZERO TO KF-CAIMANS-FINAL.
023400 C000-99.
023500     EXIT.
023600*
023700*    Liest alle STATEF-Saetze mit passender LINK-SIM-ID; merkt
023800*    sich den letzten Satz (Endwerte) und die erste Runde, in
023900*    der die ausgestorbene Art auf 0 fiel.
024000 C100-READ-STATES SECTION.
024100 C100-00.
024200     PERFORM C110-READ-ONE.
024300     PERFORM C120-SCAN UNTIL FILE-EOF.
024400     IF C4-TOTAL = ZERO
024500         DISPLAY K-MODUL " - KEINE SAETZE ZU " LINK-SIM-ID
024600         SET PRG-ABBRUCH TO TRUE
024700     END-IF.
024800 C100-99.
024900     EXIT.
025000*
025100 C110-READ-ONE SECTION.
025200 C110-00.
025300     READ STATEF INTO STATEF-SATZ
025400         AT END SET FILE-EOF TO TRUE
025500     END-READ.
025600 C110-99.
025700     EXIT.
025800*
025900 C120-SCAN SECTION.
026000 C120-00.
026100     IF ST-SIM-ID = LINK-SIM-ID
026200         ADD 1 TO C4-TOTAL
026300         MOVE ST-TURN      TO C4-LAST-TURN
026400         MOVE ST-PREYS     TO KF-PREYS-FINAL
026500         MOVE ST-PREDATORS TO KF-PREDS-FINAL
026600         MOVE ST-EMPTY     TO KF-EMPTY-FINAL
026700         MOVE ST-EXTINCT   TO KF-EXTINCT-FINAL
026800         IF EK-CAIMAN-ON
026900             PERFORM H100-ZAEHLE-KAIMANE
027000             MOVE C4-CAIMANS TO KF-CAIMANS-FINAL
027100         END-IF
027200         PERFORM C130-CHECK-EXT-TURN
027300     END-IF.
027400     PERFORM C110-READ-ONE.
027500 C120-99.
027600     EXIT.
027700*
027800*    Merkt sich die erste Runde, in der die aussterbende Art auf
027900*    0 Tiere fiel (BUSINESS RULES U4 - Aussterberunde).
028000 C130-CHECK-EXT-TURN SECTION.
028100 C130-00.
028200     IF ST-EXTINCT = "Y" AND C4-EXT-TURN = 9999
028300         IF ST-PREYS = ZERO OR ST-PREDATORS = ZERO
028400             MOVE ST-TURN TO C4-EXT-TURN
028500         END-IF
028600     END-IF.
028700 C130-99.
028800     EXIT.
028900*
029000 D100-KOPF SECTION.
029100 D100-00.
029200     MOVE SPACES TO ZEILE.
029300     MOVE "ECOSYSTEM SIMULATION REPORT" TO ZEILE.
029400     DISPLAY ZEILE.
029500     DISPLAY " ".
029600     DISPLAY "SZENARIO      : " LINK-SCENARIO.
029700     DISPLAY "BENUTZER      : " LINK-USERNAME.
029800     DISPLAY "DATUM         : " TAL-N-DATUM " " TAL-N-UHRZEIT.
029900     MOVE C4-LAST-TURN TO D-NUM4.
030000     DISPLAY "RUNDEN        : " D-NUM4 " VON " LINK-MAX-TURNS.
030100 D100-99.
030200     EXIT.
030300*
030400*    Kurzfassung mit fester Ursachenzeile je nach ausgestorbener
030500*    Art bzw. Ausgeglichenheitspruefung (BUSINESS RULES U4).
030600 D200-KURZFASSUNG SECTION.
030700 D200-00.
030800     DISPLAY " ".
030900     IF KF-EXTINCT-FINAL = "Y"
031000         DISPLAY "ZUSAMMENFASSUNG : EXTINCTION OCCURRED"
031100         IF KF-PREYS-FINAL = ZERO
031200             DISPLAY "URSACHE         : BEUTE DURCH UEBERJAGUNG "
031300                     "AUSGEROTTET"
031400         ELSE
031500             DISPLAY "URSACHE         : RAEUBER VERHUNGERT"
031600         END-IF
031700     ELSE
031800         DISPLAY "ZUSAMMENFASSUNG : ECOSYSTEM SURVIVED"
031900         PERFORM D210-BALANCE-CHECK
032000     END-IF.
032100 D200-99.
032200     EXIT.
032300*
032400 D210-BALANCE-CHECK SECTION.
032500 D210-00.
032600     IF KF-PREYS-FINAL > ZERO AND KF-PREDS-FINAL > ZERO
032700         COMPUTE W-RATIO ROUNDED =
032800                 KF-PREYS-FINAL / KF-PREDS-FINAL
032900         IF W-RATIO NOT < 1.5 AND W-RATIO NOT > 3.0
033000             DISPLAY "ENDZUSTAND      : BALANCED"
033100         ELSE
033200             DISPLAY "ENDZUSTAND      : NICHT BALANCED"
033300         END-IF
033400     ELSE
033500         DISPLAY "ENDZUSTAND      : NICHT BALANCED"
033600     END-IF.
033700 D210-99.
033800     EXIT.
033900*
034000*    Endstatistik je Art - Anzahl und Prozent an der Gesamtzahl
034100*    lebender Tiere, eine Nachkommastelle (BUSINESS RULES U4).
034200 D300-ENDSTATISTIK SECTION.
034300 D300-00.
034400     IF EK-CAIMAN-ON
034500         COMPUTE KF-TOTAL-ANIMALS =
034600                 KF-PREYS-FINAL + KF-PREDS-FINAL + KF-CAIMANS-FINAL
034700     ELSE
034800         COMPUTE KF-TOTAL-ANIMALS =
034900                 KF-PREYS-FINAL + KF-PREDS-FINAL
035000     END-IF.
035100     IF KF-TOTAL-ANIMALS = ZERO
035200         MOVE ZERO TO PZ-PREYS PZ-PREDS PZ-CAIMANS
035300     ELSE
035400         COMPUTE PZ-PREYS ROUNDED =
035500                 (KF-PREYS-FINAL * 100) / KF-TOTAL-ANIMALS
035600         COMPUTE PZ-PREDS ROUNDED =
035700                 (KF-PREDS-FINAL * 100) / KF-TOTAL-ANIMALS
035800         IF EK-CAIMAN-ON
035900             COMPUTE PZ-CAIMANS ROUNDED =
036000                     (KF-CAIMANS-FINAL * 100) / KF-TOTAL-ANIMALS
036100         ELSE
036200             MOVE ZERO TO PZ-CAIMANS
036300         END-IF
036400     END-IF.
036500     COMPUTE PZ-EMPTY ROUNDED = KF-EMPTY-FINAL.
036600     DISPLAY " ".
036700     DISPLAY "ENDSTATISTIK".
036800     MOVE PZ-WERT(1) TO D-PCT.
036900     DISPLAY "  BEUTE     : " KF-PREYS-FINAL "  (" D-PCT " %)".
037000     MOVE PZ-WERT(2) TO D-PCT.
037100     DISPLAY "  RAEUBER   : " KF-PREDS-FINAL "  (" D-PCT " %)".
037200     IF EK-CAIMAN-ON
037300         MOVE PZ-WERT(4) TO D-PCT
037400         DISPLAY "  KAIMANE   : " KF-CAIMANS-FINAL "  (" D-PCT " %)"
037500     END-IF.
037600     DISPLAY "  LEERE FELDER (VON 100) : " KF-EMPTY-FINAL.
037700 D300-99.
037800     EXIT.
037900*
038000*    Aussterbeanalyse - nennt Aussterberunde, betroffene Art und
038100*    Ursache, sofern der Lauf ausgestorben ist.
038200 D350-AUSSTERBEANALYSE SECTION.
038300 D350-00.
038400     DISPLAY " ".
038500     DISPLAY "AUSSTERBEANALYSE".
038600     IF KF-EXTINCT-FINAL NOT = "Y"
038700         DISPLAY "  KEIN AUSSTERBEN IN DIESEM LAUF"
038800     ELSE
038900         IF C4-EXT-TURN = 9999
039000             MOVE C4-LAST-TURN TO C4-EXT-TURN
039100         END-IF
039200         MOVE C4-EXT-TURN TO D-NUM4
039300         DISPLAY "  AUSSTERBERUNDE : " D-NUM4
039400         IF KF-PREYS-FINAL = ZERO
039500             DISPLAY "  ART            : BEUTE"
039600             DISPLAY "  URSACHE        : UEBERJAGUNG"
039700         ELSE
039800             DISPLAY "  ART            : RAEUBER"
039900             DISPLAY "  URSACHE        : HUNGER"
040000         END-IF
040100     END-IF.
040200 D350-99.
040300     EXIT.
040400*
040500*    Entwicklungstabelle - Abtastschritt = MAX(1, Saetze/15)
040600*    ganzzahlig (BUSINESS RULES U4); liest STATEF ein zweites
040700*    Mal von vorn, letzter Satz wird immer mit ausgegeben.
040800 D400-EVOLUTIONSTABELLE SECTION.
040900 D400-00.
041000     COMPUTE C4-STEP = C4-TOTAL / 15.
041100     IF C4-STEP < 1
041200         MOVE 1 TO C4-STEP
041300     END-IF.
041400     DISPLAY " ".
041500     IF EK-CAIMAN-ON
041600         DISPLAY "ENTWICKLUNGSTABELLE (RUNDE/BEUTE/RAEUBER/LEER/"
041700                 "KAIMANE)"
041800     ELSE
041900         DISPLAY "ENTWICKLUNGSTABELLE (RUNDE/BEUTE/RAEUBER/LEER)"
042000     END-IF.
042100     IF C4-STEP > 1
042200         MOVE C4-STEP TO D-NUM4
042300         DISPLAY "  (ABGETASTET, SCHRITT = " D-NUM4 ")"
042400     END-IF.
042500     CLOSE STATEF.
042600     OPEN INPUT STATEF.
042700     MOVE ZERO TO C4-COUNT.
042800     MOVE 1 TO C4-NEXT-SAMPLE.
042900     PERFORM C110-READ-ONE.
043000     PERFORM D410-PRINT-ROW UNTIL FILE-EOF.
043100     CLOSE STATEF.
043200 D400-99.
043300     EXIT.
043400*
043500 D410-PRINT-ROW SECTION.
043600 D410-00.
043700     IF ST-SIM-ID = LINK-SIM-ID
043800         ADD 1 TO C4-COUNT
043900         IF C4-COUNT = C4-NEXT-SAMPLE OR ST-TURN = C4-LAST-TURN
044000             IF EK-CAIMAN-ON
044100                 PERFORM H100-ZAEHLE-KAIMANE
044200                 DISPLAY "  " ST-TURN "   " ST-PREYS
044300                         "   " ST-PREDATORS "   " ST-EMPTY
044400                         "   " C4-CAIMANS
044500             ELSE
044600                 DISPLAY "  " ST-TURN "   " ST-PREYS
044700                         "   " ST-PREDATORS "   " ST-EMPTY
044800             END-IF
044900             COMPUTE C4-NEXT-SAMPLE = C4-NEXT-SAMPLE + C4-STEP
045000         END-IF
045100     END-IF.
045200     PERFORM C110-READ-ONE.
045300 D410-99.
045400     EXIT.
045500*
045600*    Fusszeile des Laufberichtes (BUSINESS RULES U4).
045700 D500-FUSSZEILE SECTION.
045800 D500-00.
045900     DISPLAY " ".
046000     DISPLAY "Generated by Ecosystem Simulator v1.0".
046100 D500-99.
046200     EXIT.
046300*
046400*    Kaimane in ST-MATRIX auszaehlen (R4 fuehrt keinen eigenen
046500*    Kaiman-Zaehler, siehe D250/D410) - Ergebnis in C4-CAIMANS.
046600 H100-ZAEHLE-KAIMANE SECTION.
046700 H100-00.
046800     MOVE ZERO TO C4-CAIMANS
046900     PERFORM H101-ZAEHLE-ZELLE
047000         VARYING C4-IDX FROM 1 BY 1 UNTIL C4-IDX > 100
047100     .
047200 H100-99.
047300     EXIT.
047400*
047500 H101-ZAEHLE-ZELLE SECTION.
047600 H101-00.
047700     IF ST-MATRIX(C4-IDX:1) = "C"
047800        ADD 1 TO C4-CAIMANS
047900     END-IF
048000     .
048100 H101-99.
048200     EXIT.
048300*
048400 U200-TIMESTAMP SECTION.
048500 U200-00.
048600     ENTER TAL "TIME" USING TAL-TIME.
048700 U200-99.
048800     EXIT.
