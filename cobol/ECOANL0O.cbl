000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =TALLIB
000300?SEARCH  =ECORUN0
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900*===============================================================
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    ECOANL0O.
001200 AUTHOR.        R. BRUNNER.
001300 INSTALLATION.  WSOFT ANWENDUNGSENTWICKLUNG.
001400 DATE-WRITTEN.  1991-05-20.
001500 DATE-COMPILED.
001600 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
001700*---------------------------------------------------------------
001800*   AENDERUNGSNACHWEIS
001900*   VERS.    DATUM      VON   KOMMENTAR
002000*   A.00.00  1991-05-20 rmb   Neuerstellung, Vergleichsanalyse
002100*                             ueber die drei Standardszenarien
002200*   A.00.01  1991-05-21 rmb   Aggregation SA-RESULT-TABLE, Rang-
002300*                             folge Stabilitaet/Aussterbetempo/
002400*                             Belegungsgrad
002500*   A.01.00  1994-10-05 hlm   Standardabweichung Beute/Raeuber
002600*                             fuer SA-STABILITY ergaenzt
002700*   D.00.01  1999-01-25 kl    Y2K: TAL-D-JHJJ auf 4-stelliges
002800*                             Jahr umgestellt ECO0072
002900*   E.00.00  2003-08-06 rmb   LINK-FINAL-CAIMANS/-EMPTY aus
003000*                             ECORUN0M fuer Belegungsgrad benutzt
003100*                             (ACHTUNG: siehe ECORUN0M E.00.01)
003200*   G.00.00  2018-06-25 kl    Kommentare aufgeraeumt, Dominanz-
003300*                             regeln in D250-DOMINANZ verlagert
003400*---------------------------------------------------------------
003500*   Programmbeschreibung
003600*   ---------------------
003700*   Fuehrt fuer jedes der drei Standardszenarien (BALANCED,
003800*   PREDATORS_DOM, PREYS_DOM) zehn vollstaendige Simulationslaeufe
003900*   durch (Aufruf ECORUN0M je Lauf), verdichtet die Ergebnisse zu
004000*   einem Szenario-Analyseresultat (R7) und druckt anschliessend
004100*   den Szenarienvergleich (stabilstes / am schnellsten
004200*   aussterbendes / am staerksten belegtes Szenario).
004300*===============================================================
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     SWITCH-15 IS ANZEIGE-VERSION ON STATUS IS SHOW-VERSION
004800     CLASS ALPHNUM IS "A" THRU "Z" "0" THRU "9" " ".
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500 WORKING-STORAGE SECTION.
005600 01  COMP-FELDER.
005700     05  C4-SZ                   PIC S9(04) COMP.
005800     05  C4-RUN                  PIC S9(04) COMP.
005900     05  C4-I1                   PIC S9(04) COMP.
006000     05  C4-EXT-COUNT            PIC S9(04) COMP.
006100     05  C4-X.
006200         10                      PIC X VALUE LOW-VALUE.
006300         10  C4-X2               PIC X.
006400     05  C4-NUM REDEFINES C4-X   PIC S9(04) COMP.
006500     05  FILLER                  PIC X(04).
006600*
006700 01  COMP18-FELDER.
006800     05  C18-SUM-PREYS           PIC S9(09) COMP.
006900     05  C18-SUM-PREDS           PIC S9(09) COMP.
007000     05  C18-SUM-CAIMANS         PIC S9(09) COMP.
007100     05  C18-SUM-EXT-TURN        PIC S9(09) COMP.
007200     05  C18-SUM-OCCUP           PIC S9(09) COMP.
007300     05  C18-SUM-SQ-PREYS        PIC S9(18) COMP.
007400     05  C18-SUM-SQ-PREDS        PIC S9(18) COMP.
007500     05  FILLER                  PIC X(04).
007600*
007700 01  DISPLAY-FELDER.
007800     05  D-NUM4                  PIC -9(04).
007900     05  D-PCT                   PIC ZZ9.9.
008000     05  D-1DEC                  PIC ZZ9.9.
008100     05  D-VAL                   PIC ZZZ9.99.
008200     05  FILLER                  PIC X(04).
008300*
008400 01  KONSTANTE-FELDER.
008500     05  K-MODUL                 PIC X(08) VALUE "ECOANL0O".
008600     05  K-COMPILED              PIC X(10) VALUE "2018-06-25".
008700     05  K-RUNS-JE-SZENARIO      PIC 9(02) VALUE 10.
008800     05  K-MAX-TURNS             PIC 9(04) VALUE 0050.
008900     05  K-SEED-BASIS            PIC 9(04) VALUE 1000.
009000     05  FILLER                  PIC X(04).
009100*
009200 01  SCHALTER.
009300     05  PRG-STATUS              PIC 9(01).
009400         88  PRG-OK              VALUE 0.
009500         88  PRG-ABBRUCH         VALUE 9.
009600     05  FILLER                  PIC X(04).
009700*
009800*    Standard-Szenarientabelle - Reihenfolge massgebend fuer
009900*    Rangfolge bei Gleichstand (siehe D300-VERGLEICH).
010000 01  SCENARIO-NAMEN.
010100     05  FILLER                  PIC X(13) VALUE "BALANCED".
010200     05  FILLER                  PIC X(13) VALUE "PREDATORS_DOM".
010300     05  FILLER                  PIC X(13) VALUE "PREYS_DOM".
010400 01  SCENARIO-NAMEN-R REDEFINES SCENARIO-NAMEN.
010500     05  SZ-NAME OCCURS 3 TIMES  PIC X(13).
010600*
010700*    R7 - Szenario-Analyseresultat (WORKING-STORAGE, je Szenario)
010800 01  SA-RESULT-TABLE.
010900     05  SA-ENTRY OCCURS 3 TIMES.
011000         10  SA-SCENARIO             PIC X(13).
011100         10  SA-TOTAL-SIMS           PIC 9(03).
011200         10  SA-EXTINCTIONS          PIC 9(03).
011300         10  SA-PREY-EXTINCTIONS     PIC 9(03).
011400         10  SA-PRED-EXTINCTIONS     PIC 9(03).
011500         10  SA-EXTINCTION-RATE      PIC 9V9(04).
011600         10  SA-AVG-EXT-TURN         PIC 9(04)V9(02).
011700         10  SA-AVG-FINAL-PREYS      PIC 9(03)V9(02).
011800         10  SA-AVG-FINAL-PREDS      PIC 9(03)V9(02).
011900         10  SA-AVG-FINAL-CAIMANS    PIC 9(03)V9(02).
012000         10  SA-STABILITY            PIC 9(03)V9(02).
012100         10  SA-AVG-OCCUPATION       PIC 9V9(04).
012200         10  SA-DOMINANT             PIC X(09).
012300         10  SA-DOM-SCORE            PIC 9V9(04).
012400     05  FILLER                      PIC X(20).
012500*
012600 01  SA-STDEV-WORK.
012700     05  SA-VARIANCE-PREYS       PIC 9(09)V9(04).
012800     05  SA-VARIANCE-PREDS       PIC 9(09)V9(04).
012900     05  SA-MEAN-PREYS           PIC 9(03)V9(04).
013000     05  SA-MEAN-PREDS           PIC 9(03)V9(04).
013100     05  SA-STDEV-WORK-PREYS     PIC 9(09)V9(04).
013200     05  SA-STDEV-WORK-PREDS     PIC 9(09)V9(04).
013300     05  SA-APPROX-PREYS         PIC 9(09)V9(04).
013400     05  SA-APPROX-PREDS         PIC 9(09)V9(04).
013500     05  SA-DOM-RATIO            PIC 9(05)V9(04).
013600     05  SA-DOM-DIFF             PIC S9(05)V9(04).
013700     05  FILLER                  PIC X(04).
013800*
013900*    Uhrzeitfelder fuer die Startzeit-Anzeige (U200-TIMESTAMP,
014000*    identisches Vorgehen wie in ECORUN0M/ECORUN0O).
014100 01  TAL-TIME.
014200     05  TAL-SEKUNDEN            PIC S9(18) COMP.
014300 01  TAL-TIME-D REDEFINES TAL-TIME.
014400     05  TAL-D-JHJJ              PIC 9(04).
014500     05  TAL-D-MM                PIC 9(02).
014600     05  TAL-D-TT                PIC 9(02).
014700     05  TAL-D-STD               PIC 9(02).
014800     05  TAL-D-MIN               PIC 9(02).
014900     05  TAL-D-SEK               PIC 9(02).
015000     05  FILLER                  PIC 9(04).
015100 01  TAL-TIME-N REDEFINES TAL-TIME-D.
015200     05  TAL-N-DATUM             PIC X(08).
015300     05  TAL-N-UHRZEIT           PIC X(06).
015400     05  FILLER                  PIC X(04).
015500*
015600 01  VERGLEICH-ERGEBNIS.
015700     05  VG-STABILSTES           PIC X(13).
015800     05  VG-SCHNELLSTES          PIC X(13).
015900     05  VG-BELEGTESTES          PIC X(13).
016000     05  FILLER                  PIC X(04).
016100*
016200*    Uebergabe an ECORUN0M (Feldbild dort massgebend).
016300 01  RUN-LINK-REC.
016400     05  RUN-LINK-HDR.
016500         10  RUN-LINK-RC             PIC S9(04) COMP.
016600         10  FILLER                  PIC X(04).
016700     05  RUN-LINK-DATA.
016800         10  RUN-LINK-USERNAME       PIC X(20).
016900         10  RUN-LINK-SCENARIO       PIC X(13).
017000         10  RUN-LINK-MAX-TURNS      PIC 9(04).
017100         10  RUN-LINK-SEED           PIC S9(09) COMP.
017200         10  RUN-LINK-CAIMAN-SW      PIC X(01).
017300         10  RUN-LINK-SIM-ID         PIC X(40).
017400         10  RUN-LINK-TOTAL-TURNS    PIC 9(04).
017500         10  RUN-LINK-FINAL-PREYS    PIC 9(03).
017600         10  RUN-LINK-FINAL-PREDS    PIC 9(03).
017700         10  RUN-LINK-FINAL-CAIMANS  PIC 9(03).
017800         10  RUN-LINK-FINAL-EMPTY    PIC 9(03).
017900         10  RUN-LINK-FINAL-EXTINCT  PIC X(01).
018000         10  FILLER                  PIC X(08).
018100*
018200 PROCEDURE DIVISION.
018300*
018400 A100-STEUERUNG SECTION.
018500 A100-00.
018600     IF SHOW-VERSION
018700         DISPLAY K-MODUL " VERSION " K-COMPILED
018800         STOP RUN
018900     END-IF.
019000     PERFORM B000-VORLAUF.
019100     IF PRG-OK
019200         PERFORM B100-VERARBEITUNG
019300     END-IF.
019400     PERFORM B090-ENDE.
019500     STOP RUN.
019600 A100-99.
019700     EXIT.
019800*
019900 B000-VORLAUF SECTION.
020000 B000-00.
020100     PERFORM C000-INIT.
020200     PERFORM U200-TIMESTAMP.
020300     DISPLAY K-MODUL " - VERGLEICHSANALYSE STARTET UM "
020400             TAL-N-DATUM " " TAL-N-UHRZEIT.
020500 B000-99.
020600     EXIT.
020700*
020800 B090-ENDE SECTION.
020900 B090-00.
021000     IF PRG-ABBRUCH
021100         DISPLAY ">>> ABBRUCH !!! <<<"
021200     ELSE
021300         DISPLAY ">>> VERARBEITUNG OK <<<"
021400     END-IF.
021500 B090-99.
021600     EXIT.
021700*
021800 B100-VERARBEITUNG SECTION.
021900 B100-00.
022000     PERFORM C100-RUN-SCENARIO
022100         VARYING C4-SZ FROM 1 BY 1 UNTIL C4-SZ > 3.
022200     PERFORM D300-VERGLEICH.
022300     PERFORM V100-PRINT-SCENARIO
022400         VARYING C4-SZ FROM 1 BY 1 UNTIL C4-SZ > 3.
022500     PERFORM V200-PRINT-COMPARATIVE.
022600 B100-99.
022700     EXIT.
022800*
022900 C000-INIT SECTION.
023000 C000-00.
023100     INITIALIZE SCHALTER.
023200     SET PRG-OK TO TRUE.
023300     INITIALIZE SA-RESULT-TABLE.
023400 C000-99.
023500     EXIT.
023600*
023700*    Fuehrt die K-RUNS-JE-SZENARIO Laeufe fuer ein Szenario durch
023800*    und ruft anschliessend die Verdichtung D200 auf.
023900 C100-RUN-SCENARIO SECTION.
024000 C100-00.
024100     MOVE ZERO TO C18-SUM-PREYS   C18-SUM-PREDS  C18-SUM-CAIMANS
024200                  C18-SUM-EXT-TURN C18-SUM-OCCUP
024300                  C18-SUM-SQ-PREYS C18-SUM-SQ-PREDS.
024400     MOVE ZERO TO C4-EXT-COUNT.
024500     MOVE SZ-NAME(C4-SZ) TO SA-SCENARIO(C4-SZ).
024600     PERFORM C110-ONE-RUN
024700         VARYING C4-RUN FROM 1 BY 1
024800         UNTIL C4-RUN > K-RUNS-JE-SZENARIO.
024900     PERFORM D200-AGGREGATE-SCENARIO.
025000 C100-99.
025100     EXIT.
025200*
025300 C110-ONE-RUN SECTION.
025400 C110-00.
025500     MOVE "ANALYSIS"     TO RUN-LINK-USERNAME.
025600     MOVE SZ-NAME(C4-SZ) TO RUN-LINK-SCENARIO.
025700     MOVE K-MAX-TURNS    TO RUN-LINK-MAX-TURNS.
025800     MOVE "N"            TO RUN-LINK-CAIMAN-SW.
025900     COMPUTE RUN-LINK-SEED =
026000             K-SEED-BASIS + (C4-SZ * 100) + C4-RUN.
026100     CALL "ECORUN0M" USING RUN-LINK-REC.
026200     IF RUN-LINK-RC NOT = ZERO
026300         MOVE RUN-LINK-RC TO D-NUM4
026400         DISPLAY K-MODUL " - ABBRUCH AUS ECORUN0M RC=" D-NUM4
026500         SET PRG-ABBRUCH TO TRUE
026600         EXIT SECTION
026700     END-IF.
026800*    Aufsummieren fuer die Mittelwertbildung in D200
026900     ADD RUN-LINK-FINAL-PREYS   TO C18-SUM-PREYS.
027000     ADD RUN-LINK-FINAL-PREDS   TO C18-SUM-PREDS.
027100     ADD RUN-LINK-FINAL-CAIMANS TO C18-SUM-CAIMANS.
027200     ADD RUN-LINK-TOTAL-TURNS   TO C18-SUM-EXT-TURN.
027300     COMPUTE C18-SUM-SQ-PREYS = C18-SUM-SQ-PREYS +
027400             (RUN-LINK-FINAL-PREYS * RUN-LINK-FINAL-PREYS).
027500     COMPUTE C18-SUM-SQ-PREDS = C18-SUM-SQ-PREDS +
027600             (RUN-LINK-FINAL-PREDS * RUN-LINK-FINAL-PREDS).
027700     COMPUTE C18-SUM-OCCUP = C18-SUM-OCCUP +
027800             (100 - RUN-LINK-FINAL-EMPTY).
027900     IF RUN-LINK-FINAL-EXTINCT = "Y"
028000         ADD 1 TO C4-EXT-COUNT
028100         IF RUN-LINK-FINAL-PREYS = ZERO
028200             ADD 1 TO SA-PREY-EXTINCTIONS(C4-SZ)
028300         ELSE
028400             ADD 1 TO SA-PRED-EXTINCTIONS(C4-SZ)
028500         END-IF
028600     END-IF.
028700 C110-99.
028800     EXIT.
028900*
029000*    Verdichtet die zehn Laeufe eines Szenarios zu R7.
029100 D200-AGGREGATE-SCENARIO SECTION.
029200 D200-00.
029300     MOVE K-RUNS-JE-SZENARIO TO SA-TOTAL-SIMS(C4-SZ).
029400     MOVE C4-EXT-COUNT       TO SA-EXTINCTIONS(C4-SZ).
029500     COMPUTE SA-EXTINCTION-RATE(C4-SZ) ROUNDED =
029600             C4-EXT-COUNT / K-RUNS-JE-SZENARIO.
029700     COMPUTE SA-AVG-EXT-TURN(C4-SZ) ROUNDED =
029800             C18-SUM-EXT-TURN / K-RUNS-JE-SZENARIO.
029900     COMPUTE SA-AVG-FINAL-PREYS(C4-SZ) ROUNDED =
030000             C18-SUM-PREYS / K-RUNS-JE-SZENARIO.
030100     COMPUTE SA-AVG-FINAL-PREDS(C4-SZ) ROUNDED =
030200             C18-SUM-PREDS / K-RUNS-JE-SZENARIO.
030300     COMPUTE SA-AVG-FINAL-CAIMANS(C4-SZ) ROUNDED =
030400             C18-SUM-CAIMANS / K-RUNS-JE-SZENARIO.
030500     COMPUTE SA-AVG-OCCUPATION(C4-SZ) ROUNDED =
030600             (C18-SUM-OCCUP / K-RUNS-JE-SZENARIO) / 100.
030700*    Standardabweichung Beute/Raeuber (Populationsvarianz)
030800     COMPUTE SA-MEAN-PREYS =
030900             C18-SUM-PREYS / K-RUNS-JE-SZENARIO.
031000     COMPUTE SA-MEAN-PREDS =
031100             C18-SUM-PREDS / K-RUNS-JE-SZENARIO.
031200     COMPUTE SA-VARIANCE-PREYS =
031300             (C18-SUM-SQ-PREYS / K-RUNS-JE-SZENARIO) -
031400             (SA-MEAN-PREYS * SA-MEAN-PREYS).
031500     COMPUTE SA-VARIANCE-PREDS =
031600             (C18-SUM-SQ-PREDS / K-RUNS-JE-SZENARIO) -
031700             (SA-MEAN-PREDS * SA-MEAN-PREDS).
031800     PERFORM D210-SQRT-PREYS.
031900     PERFORM D220-SQRT-PREDS.
032000     PERFORM D250-DOMINANZ.
032100 D200-99.
032200     EXIT.
032300*
032400*    Ganzzahlige Quadratwurzel-Naeherung (Newton) fuer die
032500*    Beute-Standardabweichung - keine intrinsische FUNCTION
032600*    verfuegbar, siehe ECOSIM0M U210-RANDOM fuer analoges
032700*    Vorgehen ohne FUNCTION MOD.
032800 D210-SQRT-PREYS SECTION.
032900 D210-00.
033000     MOVE SA-VARIANCE-PREYS TO SA-STDEV-WORK-PREYS.
033100     IF SA-STDEV-WORK-PREYS = ZERO
033200         MOVE ZERO TO SA-APPROX-PREYS
033300     ELSE
033400         MOVE SA-STDEV-WORK-PREYS TO SA-APPROX-PREYS
033500         PERFORM D211-NEWTON-PREYS 5 TIMES
033600     END-IF.
033700 D210-99.
033800     EXIT.
033900*
034000 D211-NEWTON-PREYS SECTION.
034100 D211-00.
034200     COMPUTE SA-APPROX-PREYS ROUNDED =
034300             (SA-APPROX-PREYS +
034400             (SA-STDEV-WORK-PREYS / SA-APPROX-PREYS)) / 2.
034500 D211-99.
034600     EXIT.
034700*
034800 D220-SQRT-PREDS SECTION.
034900 D220-00.
035000     MOVE SA-VARIANCE-PREDS TO SA-STDEV-WORK-PREDS.
035100     IF SA-STDEV-WORK-PREDS = ZERO
035200         MOVE ZERO TO SA-APPROX-PREDS
035300     ELSE
035400         MOVE SA-STDEV-WORK-PREDS TO SA-APPROX-PREDS
035500         PERFORM D221-NEWTON-PREDS 5 TIMES
035600     END-IF.
035700     COMPUTE SA-STABILITY(C4-SZ) ROUNDED =
035800             (SA-APPROX-PREYS + SA-APPROX-PREDS) / 2.
035900 D220-99.
036000     EXIT.
036100*
036200 D221-NEWTON-PREDS SECTION.
036300 D221-00.
036400     COMPUTE SA-APPROX-PREDS ROUNDED =
036500             (SA-APPROX-PREDS +
036600             (SA-STDEV-WORK-PREDS / SA-APPROX-PREDS)) / 2.
036700 D221-99.
036800     EXIT.
036900*
037000*    Dominanzklassifikation je Szenario (BUSINESS RULES U3).
037100 D250-DOMINANZ SECTION.
037200 D250-00.
037300     IF SA-AVG-FINAL-PREYS(C4-SZ) = ZERO
037400        OR SA-AVG-FINAL-PREDS(C4-SZ) = ZERO
037500         MOVE "EXTINCT"  TO SA-DOMINANT(C4-SZ)
037600         MOVE ZERO TO SA-DOM-SCORE(C4-SZ)
037700     ELSE
037800         COMPUTE SA-DOM-RATIO ROUNDED =
037900             SA-AVG-FINAL-PREYS(C4-SZ) / SA-AVG-FINAL-PREDS(C4-SZ)
038000         IF SA-DOM-RATIO NOT < 1.5 AND SA-DOM-RATIO NOT > 3.0
038100             MOVE "BALANCED"  TO SA-DOMINANT(C4-SZ)
038200             COMPUTE SA-DOM-DIFF = SA-DOM-RATIO - 2.25
038300             IF SA-DOM-DIFF < ZERO
038400                 COMPUTE SA-DOM-DIFF = ZERO - SA-DOM-DIFF
038500             END-IF
038600             COMPUTE SA-DOM-SCORE(C4-SZ) ROUNDED =
038700                 1 - (SA-DOM-DIFF / 2.25)
038800         ELSE
038900             IF SA-DOM-RATIO > 3.0
039000                 MOVE "PREYS" TO SA-DOMINANT(C4-SZ)
039100                 COMPUTE SA-DOM-SCORE(C4-SZ) ROUNDED =
039200                     SA-DOM-RATIO / 10
039300                 IF SA-DOM-SCORE(C4-SZ) > 1
039400                     MOVE 1 TO SA-DOM-SCORE(C4-SZ)
039500                 END-IF
039600             ELSE
039700                 MOVE "PREDATORS" TO SA-DOMINANT(C4-SZ)
039800                 COMPUTE SA-DOM-SCORE(C4-SZ) ROUNDED =
039900                     (3.0 / SA-DOM-RATIO) / 10
040000                 IF SA-DOM-SCORE(C4-SZ) > 1
040100                     MOVE 1 TO SA-DOM-SCORE(C4-SZ)
040200                 END-IF
040300             END-IF
040400         END-IF
040500     END-IF.
040600 D250-99.
040700     EXIT.
040800*
040900*    Vergleich der drei Szenarien - stabilstes / schnellstes
041000*    Aussterben / hoechste Belegung, mit den in SPEC festgelegten
041100*    Gleichstand-Reihenfolgen.
041200 D300-VERGLEICH SECTION.
041300 D300-00.
041400     PERFORM D310-FIND-STABLE.
041500     PERFORM D320-FIND-FASTEST.
041600     PERFORM D330-FIND-OCCUPIED.
041700 D300-99.
041800     EXIT.
041900*
042000*    Reihenfolge fest verdrahtet BALANCED(1)/PREDATORS_DOM(2)/
042100*    PREYS_DOM(3) - Vergleich in dieser Reihenfolge behaelt bei
042200*    Gleichstand automatisch den zuerst geprueften Index.
042300 D310-FIND-STABLE SECTION.
042400 D310-00.
042500     MOVE 1 TO C4-I1.
042600     IF SA-EXTINCTION-RATE(2) < SA-EXTINCTION-RATE(C4-I1)
042700         MOVE 2 TO C4-I1
042800     END-IF.
042900     IF SA-EXTINCTION-RATE(3) < SA-EXTINCTION-RATE(C4-I1)
043000         MOVE 3 TO C4-I1
043100     END-IF.
043200     MOVE SA-SCENARIO(C4-I1) TO VG-STABILSTES.
043300 D310-99.
043400     EXIT.
043500*
043600*    Gleichstand-Reihenfolge PREDATORS_DOM, PREYS_DOM, BALANCED.
043700 D320-FIND-FASTEST SECTION.
043800 D320-00.
043900     MOVE 2 TO C4-I1.
044000     IF SA-AVG-EXT-TURN(3) < SA-AVG-EXT-TURN(C4-I1)
044100         MOVE 3 TO C4-I1
044200     END-IF.
044300     IF SA-AVG-EXT-TURN(1) < SA-AVG-EXT-TURN(C4-I1)
044400         MOVE 1 TO C4-I1
044500     END-IF.
044600     MOVE SA-SCENARIO(C4-I1) TO VG-SCHNELLSTES.
044700 D320-99.
044800     EXIT.
044900*
045000*    Gleichstand-Reihenfolge PREYS_DOM, BALANCED, PREDATORS_DOM.
045100 D330-FIND-OCCUPIED SECTION.
045200 D330-00.
045300     MOVE 3 TO C4-I1.
045400     IF SA-AVG-OCCUPATION(1) > SA-AVG-OCCUPATION(C4-I1)
045500         MOVE 1 TO C4-I1
045600     END-IF.
045700     IF SA-AVG-OCCUPATION(2) > SA-AVG-OCCUPATION(C4-I1)
045800         MOVE 2 TO C4-I1
045900     END-IF.
046000     MOVE SA-SCENARIO(C4-I1) TO VG-BELEGTESTES.
046100 D330-99.
046200     EXIT.
046300*
046400 V100-PRINT-SCENARIO SECTION.
046500 V100-00.
046600     DISPLAY " ".
046700     DISPLAY "SZENARIO       : " SA-SCENARIO(C4-SZ).
046800     COMPUTE D-PCT ROUNDED = SA-EXTINCTION-RATE(C4-SZ) * 100.
046900     DISPLAY "AUSSTERBERATE  : " D-PCT "%"
047000             " (" SA-EXTINCTIONS(C4-SZ) "/"
047100             SA-TOTAL-SIMS(C4-SZ) ")".
047200     COMPUTE D-1DEC ROUNDED = SA-AVG-EXT-TURN(C4-SZ).
047300     DISPLAY "MITTL. AUSSTERBERUNDE : " D-1DEC.
047400     COMPUTE D-1DEC ROUNDED = SA-AVG-FINAL-PREYS(C4-SZ).
047500     DISPLAY "MITTL. BEUTE   : " D-1DEC.
047600     COMPUTE D-1DEC ROUNDED = SA-AVG-FINAL-PREDS(C4-SZ).
047700     DISPLAY "MITTL. RAEUBER : " D-1DEC.
047800     MOVE SA-STABILITY(C4-SZ) TO D-VAL.
047900     DISPLAY "STABILITAET    : " D-VAL.
048000     COMPUTE D-PCT ROUNDED = SA-AVG-OCCUPATION(C4-SZ) * 100.
048100     DISPLAY "BELEGUNGSGRAD  : " D-PCT "%".
048200     MOVE SA-DOM-SCORE(C4-SZ) TO D-VAL.
048300     DISPLAY "DOMINANZ       : " SA-DOMINANT(C4-SZ)
048400             " (SCORE " D-VAL ")".
048500 V100-99.
048600     EXIT.
048700*
048800 V200-PRINT-COMPARATIVE SECTION.
048900 V200-00.
049000     DISPLAY " ".
049100     DISPLAY "=== SZENARIENVERGLEICH ===".
049200     DISPLAY "STABILSTES SZENARIO       : " VG-STABILSTES.
049300     DISPLAY "SCHNELLSTES AUSSTERBEN    : " VG-SCHNELLSTES.
049400     DISPLAY "HOECHSTER BELEGUNGSGRAD   : " VG-BELEGTESTES.
049500     DISPLAY " ".
049600     DISPLAY "SCHLUESSELFAKTOREN:".
049700     DISPLAY "1. ANFANGS-POPULATIONSBALANCE IST ENTSCHEIDEND FUER "
049800             "DAS UEBERLEBEN.".
049900     DISPLAY "2. FORTPFLANZUNGSREGELN WIRKEN STAERKER ALS DIE "
050000             "ANFANGSMENGEN.".
050100     DISPLAY "3. RAEUBER BENOETIGEN EIN BEUTE:RAEUBER-VERHAELTNIS "
050200             "VON 1.5:1 BIS 3:1.".
050300     DISPLAY "4. UEBERBEVOELKERUNGS-MECHANISMEN VERHINDERN EINE "
050400             "GITTERSAETTIGUNG.".
050500 V200-99.
050600     EXIT.
050700*
050800 U200-TIMESTAMP SECTION.
050900 U200-00.
051000     ENTER TAL "TIME" USING TAL-TIME.
051100 U200-99.
051200     EXIT.
