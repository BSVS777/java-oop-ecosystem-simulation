000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =TALLIB
000300?SEARCH  =ECORUN0
000400?SEARCH  =ECORPT0
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000*===============================================================
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    ECORUN0O.
001300 AUTHOR.        H. MEIER.
001400 INSTALLATION.  WSOFT ANWENDUNGSENTWICKLUNG.
001500 DATE-WRITTEN.  1987-02-18.
001600 DATE-COMPILED.
001700 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
001800*---------------------------------------------------------------
001900*   AENDERUNGSNACHWEIS
002000*   VERS.    DATUM      VON   KOMMENTAR
002100*   A.00.00  1987-02-18 hlm   Neuerstellung, Treiber Einzellauf
002200*   A.00.01  1987-02-19 hlm   RUNPARM als sequentielle Datei statt
002300*                             GETSTARTUPTEXT (Auftrag SSFNEW-3)
002400*   A.01.00  1988-09-21 kl    Aufruf ECORPT0O nach erfolgreichem
002500*                             Lauf ergaenzt
002600*   A.02.00  1991-05-16 rmb   Fehlermeldungen fuer RC 10/11/12
002700*                             aus ECORUN0M uebernommen
002800*   D.00.01  1999-01-22 kl    Y2K: TAL-JHJJ auf 4-stelliges Jahr
002900*                             umgestellt ECO0072
003000*   F.00.00  2011-02-16 hlm   Anzeige Lauf-Startzeit ergaenzt
003100*   G.00.00  2018-06-23 kl    Kommentare aufgeraeumt, an ECORUN0M
003200*                             G.00.00 Stand angeglichen
003300*---------------------------------------------------------------
003400*   Programmbeschreibung
003500*   ---------------------
003600*   Treiber fuer einen einzelnen Simulationslauf.  Liest die
003700*   Laufparameter (Szenario, Benutzername, maximale Rundenzahl,
003800*   Zufallsstartwert, Kaiman-Umschalter) aus der sequentiellen
003900*   Datei RUNPARM, ruft ECORUN0M zur Durchfuehrung des Laufs und
004000*   anschliessend ECORPT0O zur Erstellung des Laufberichts.
004100*===============================================================
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     SWITCH-15 IS ANZEIGE-VERSION ON STATUS IS SHOW-VERSION
004600     CLASS ALPHNUM IS "A" THRU "Z" "0" THRU "9" " ".
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT RUNPARM ASSIGN TO "RUNPARM"
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FILE-STATUS.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  RUNPARM
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 51 CHARACTERS.
005800 01  RUNPARM-SATZ.
005900     05  RP-SCENARIO             PIC X(13).
006000     05  RP-DELIM-1              PIC X(01).
006100     05  RP-USERNAME             PIC X(20).
006200     05  RP-DELIM-2              PIC X(01).
006300     05  RP-MAX-TURNS            PIC 9(04).
006400     05  RP-DELIM-3              PIC X(01).
006500     05  RP-SEED                 PIC 9(09).
006600     05  RP-DELIM-4              PIC X(01).
006700     05  RP-CAIMAN-SW            PIC X(01).
006800 01  RUNPARM-ROH REDEFINES RUNPARM-SATZ
006900                                 PIC X(51).
007000*
007100 WORKING-STORAGE SECTION.
007200 01  COMP-FELDER.
007300     05  C4-ANZ                  PIC S9(04) COMP.
007400     05  C4-X.
007500         10                      PIC X VALUE LOW-VALUE.
007600         10  C4-X2               PIC X.
007700     05  C4-NUM REDEFINES C4-X   PIC S9(04) COMP.
007800     05  FILLER                  PIC X(04).
007900*
008000 01  DISPLAY-FELDER.
008100     05  D-NUM4                  PIC -9(04).
008200     05  D-RC                    PIC -9(04).
008300     05  FILLER                  PIC X(04).
008400*
008500 01  KONSTANTE-FELDER.
008600     05  K-MODUL                 PIC X(08) VALUE "ECORUN0O".
008700     05  K-COMPILED              PIC X(10) VALUE "2018-06-23".
008800     05  FILLER                  PIC X(04).
008900*
009000 01  SCHALTER.
009100     05  FILE-STATUS             PIC X(02).
009200         88  FILE-OK             VALUE "00".
009300         88  FILE-EOF            VALUE "10".
009400     05  PRG-STATUS              PIC 9(01).
009500         88  PRG-OK              VALUE 0.
009600         88  PRG-ABBRUCH         VALUE 9.
009700     05  FILLER                  PIC X(04).
009800*
009900 01  WORK-FELDER.
010000     05  ZEILE                   PIC X(80) VALUE SPACES.
010100     05  FILLER                  PIC X(04).
010200*
010300 01  TAL-TIME.
010400     05  TAL-CPU                 PIC S9(04) COMP.
010500     05  TAL-PIN                 PIC S9(04) COMP.
010600     05  TAL-JHJJ                PIC 9(04).
010700     05  TAL-MM                  PIC 9(02).
010800     05  TAL-TT                  PIC 9(02).
010900     05  TAL-STD                 PIC 9(02).
011000     05  TAL-MIN                 PIC 9(02).
011100     05  TAL-SEK                 PIC 9(02).
011200     05  TAL-HSEK                PIC 9(02).
011300*
011400 01  TAL-TIME-D.
011500     05  TAL-JHJJ                PIC 9(04).
011600     05  TAL-MM                  PIC 9(02).
011700     05  TAL-TT                  PIC 9(02).
011800     05  TAL-STD                 PIC 9(02).
011900     05  TAL-MIN                 PIC 9(02).
012000     05  TAL-SEK                 PIC 9(02).
012100*
012200 01  TAL-TIME-N REDEFINES TAL-TIME-D.
012300     05  TAL-N-DATUM             PIC 9(08).
012400     05  TAL-N-UHRZEIT           PIC 9(06).
012500*
012600*    Uebergabe an ECORUN0M (Feldbild dort massgebend).
012700 01  RUN-LINK-REC.
012800     05  RUN-LINK-HDR.
012900         10  RUN-LINK-RC             PIC S9(04) COMP.
013000         10  FILLER                  PIC X(04).
013100     05  RUN-LINK-DATA.
013200         10  RUN-LINK-USERNAME       PIC X(20).
013300         10  RUN-LINK-SCENARIO       PIC X(13).
013400         10  RUN-LINK-MAX-TURNS      PIC 9(04).
013500         10  RUN-LINK-SEED           PIC S9(09) COMP.
013600         10  RUN-LINK-CAIMAN-SW      PIC X(01).
013700         10  RUN-LINK-SIM-ID         PIC X(40).
013800         10  RUN-LINK-TOTAL-TURNS    PIC 9(04).
013900         10  RUN-LINK-FINAL-PREYS    PIC 9(03).
013950         10  RUN-LINK-FINAL-PREDS    PIC 9(03).
013975         10  RUN-LINK-FINAL-CAIMANS  PIC 9(03).
013990         10  RUN-LINK-FINAL-EMPTY    PIC 9(03).
014100         10  RUN-LINK-FINAL-EXTINCT  PIC X(01).
014200         10  FILLER                  PIC X(08).
014300*
014400*    Uebergabe an ECORPT0O (Feldbild dort massgebend).
014500 01  RPT-LINK-REC.
014600     05  RPT-LINK-RC                 PIC S9(04) COMP.
014700     05  RPT-LINK-SIM-ID             PIC X(40).
014800     05  RPT-LINK-SCENARIO           PIC X(13).
014900     05  RPT-LINK-USERNAME           PIC X(20).
015000     05  RPT-LINK-MAX-TURNS          PIC 9(04).
015100     05  FILLER                      PIC X(04).
015200*
015300 PROCEDURE DIVISION.
015400*
015500 A100-STEUERUNG SECTION.
015600 A100-00.
015700     IF SHOW-VERSION
015800         DISPLAY K-MODUL " VERSION " K-COMPILED
015900         STOP RUN
016000     END-IF.
016100     PERFORM B000-VORLAUF.
016200     IF PRG-OK
016300         PERFORM B100-VERARBEITUNG
016400     END-IF.
016500     PERFORM B090-ENDE.
016600     STOP RUN.
016700 A100-99.
016800     EXIT.
016900*
017000 B000-VORLAUF SECTION.
017100 B000-00.
017200     PERFORM C000-INIT.
017300     OPEN INPUT RUNPARM.
017400     IF NOT FILE-OK
017500         DISPLAY K-MODUL " - RUNPARM NICHT VERFUEGBAR"
017600         SET PRG-ABBRUCH TO TRUE
017700         GO TO B000-99
017800     END-IF.
017900     PERFORM P100-READ-RUNPARM.
018000     IF PRG-ABBRUCH
018100         GO TO B000-99
018200     END-IF.
018300     PERFORM U200-TIMESTAMP.
018400     DISPLAY K-MODUL " LAUFBEGINN " TAL-N-DATUM " " TAL-N-UHRZEIT.
018500 B000-99.
018600     EXIT.
018700*
018800 B090-ENDE SECTION.
018900 B090-00.
019000     CLOSE RUNPARM.
019100     IF PRG-ABBRUCH
019200         DISPLAY ">>> ABBRUCH !!! <<<"
019300     ELSE
019400         DISPLAY ">>> VERARBEITUNG OK <<<"
019500     END-IF.
019600 B090-99.
019700     EXIT.
019800*
019900 B100-VERARBEITUNG SECTION.
020000 B100-00.
020100     MOVE RP-USERNAME    TO RUN-LINK-USERNAME.
020200     MOVE RP-SCENARIO    TO RUN-LINK-SCENARIO.
020300     MOVE RP-MAX-TURNS   TO RUN-LINK-MAX-TURNS.
020400     MOVE RP-SEED        TO RUN-LINK-SEED.
020500     MOVE RP-CAIMAN-SW   TO RUN-LINK-CAIMAN-SW.
020600     CALL "ECORUN0M" USING RUN-LINK-REC.
020700     EVALUATE RUN-LINK-RC
020800         WHEN ZERO
020900             CONTINUE
021000         WHEN 9999
021100             DISPLAY K-MODUL " - RC 9999 = ABBRUCH AUS ECORUN0M"
021200             SET PRG-ABBRUCH TO TRUE
021300         WHEN OTHER
021400             MOVE RUN-LINK-RC TO D-RC
021500             DISPLAY K-MODUL " - UNBEKANNTER RC " D-RC
021600             SET PRG-ABBRUCH TO TRUE
021700     END-EVALUATE.
021800     IF PRG-ABBRUCH
021900         GO TO B100-99
022000     END-IF.
022100     MOVE RUN-LINK-SIM-ID    TO RPT-LINK-SIM-ID.
022200     MOVE RUN-LINK-SCENARIO  TO RPT-LINK-SCENARIO.
022300     MOVE RUN-LINK-USERNAME  TO RPT-LINK-USERNAME.
022400     MOVE RUN-LINK-MAX-TURNS TO RPT-LINK-MAX-TURNS.
022500     MOVE ZERO               TO RPT-LINK-RC.
022600     CALL "ECORPT0O" USING RPT-LINK-REC.
022700 B100-99.
022800     EXIT.
022900*
023000 C000-INIT SECTION.
023100 C000-00.
023200     INITIALIZE SCHALTER.
023300     SET PRG-OK TO TRUE.
023400 C000-99.
023500     EXIT.
023600*
023700 P100-READ-RUNPARM SECTION.
023800 P100-00.
023900     READ RUNPARM INTO RUNPARM-SATZ
024000         AT END
024100             DISPLAY K-MODUL " - RUNPARM LEER ODER EOF"
024200             SET PRG-ABBRUCH TO TRUE
024300             GO TO P100-99
024400     END-READ.
024500     IF RP-SCENARIO = SPACES
024600         DISPLAY K-MODUL " - UNGUELTIGER RUNPARM-SATZ: "
024700                 RUNPARM-ROH
024800         SET PRG-ABBRUCH TO TRUE
024900     END-IF.
025000 P100-99.
025100     EXIT.
025200*
025300 U200-TIMESTAMP SECTION.
025400 U200-00.
025500     ENTER TAL "TIME" USING TAL-TIME.
025600     MOVE CORR TAL-TIME TO TAL-TIME-D.
025700 U200-99.
025800     EXIT.
